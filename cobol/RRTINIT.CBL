000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. RRTINIT.
000300       AUTHOR. R W CARVER.
000400       INSTALLATION. CENTRAL COAST RAILWAY - DATA PROCESSING.
000500       DATE-WRITTEN. 02/14/95.
000600       DATE-COMPILED.
000700       SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*    RRTINIT  -  SEAT MASTER BUILD / REBUILD                     *
001000*                                                                *
001100*    SEEDS SEATS-FILE WITH ONE SEAT-RECORD FOR EVERY SEAT ID     *
001200*    1 THRU WS-TOTAL-SEATS.  ANY SEAT ID ALREADY ON FILE IS      *
001300*    LEFT UNTOUCHED SO THE PROGRAM CAN BE RERUN SAFELY AGAINST   *
001400*    A FILE THAT ALREADY HOLDS LIVE BOOKINGS.                    *
001500*                                                                *
001600*    CHANGE LOG                                                  *
001700*    ----------                                                  *
001800*    02/14/95 RWC  ORIGINAL PROGRAM.  REPLACES THE OLD CICS      *
001900*             "SEAT CONTROL" TRANSACTION (SCTL) - THAT RECORD    *
002000*             IS NOW BUILT OFFLINE, ONCE PER CONFIGURATION.      *
002100*    08/02/95 RWC  ADDED RERUN PROTECTION - SKIP SEATS ALREADY   *
002200*             ON FILE INSTEAD OF ABENDING ON DUPLICATE KEY.      *
002300*    03/11/96 TJM  WS-TOTAL-SEATS MOVED TO A WORKING-STORAGE     *
002400*             CONSTANT PER REQ RQ-1180 (WAS HARD-CODED IN WRITE).*
002500*    11/09/99 TJM  Y2K - WS-RUN-DATE NOW CARRIES A 4 DIGIT YEAR  *
002600*             IN THE BANNER DISPLAY.  FILE DATA UNCHANGED.       *
002700*    05/21/03 DNP  SEAT-RECORD WIDTH FROZEN AT 11 BYTES, SEE      *
002800*             RQ-2217.  NO CHANGE TO THIS PROGRAM.                *
002900*    09/14/07 DNP  ADDED WS-SEATS-SKIPPED-COUNT TO THE CLOSING   *
003000*             BANNER SO OPERATIONS CAN SEE A RERUN DID NOTHING.  *
003100*    03/08/12 RWC  RETIRED THE LAST OF THE ONLINE SEAT CONTROL   *
003200*             SCREENS - THIS BUILD STEP IS NOW THE ONLY WAY A    *
003300*             SEAT RECORD IS CREATED.  REQ RQ-3360.              *
003400*    06/19/14 RWC  WIRED RRT-FORCE-RESEED-SW (UPSI-0 BIT 0) SO   *
003500*             A DISASTER-RECOVERY RERUN CAN REBUILD EVERY SEAT   *
003600*             RECORD FROM SCRATCH INSTEAD OF SKIPPING THE ONES   *
003700*             ALREADY PRESENT.  REQ RQ-3710 - SEE OPERATIONS     *
003800*             RUNBOOK FOR THE JCL PARM THAT TURNS THE BIT ON.    *
003900******************************************************************
004000       ENVIRONMENT DIVISION.
004100       CONFIGURATION SECTION.
004200       SOURCE-COMPUTER.  IBM-370.
004300       OBJECT-COMPUTER.  IBM-370.
004400*    SPECIAL-NAMES BELOW DEFINE THE ONE PRINTER CONTROL WE STILL
004500*    USE (C01, FOR A FORM-FEED ON THE RUN BANNER IF THIS EVER
004600*    GETS RUN WITH SYSOUT ROUTED TO A PRINTER INSTEAD OF A SPOOL
004700*    DATA SET), THE CLASS TEST USED TO SANITY-CHECK ST-IS-BOOKED
004800*    BEFORE WE TRUST WHAT WE JUST WROTE, AND THE FORCE-RESEED
004900*    SWITCH DESCRIBED IN THE 06/19/14 CHANGE ABOVE.
005000       SPECIAL-NAMES.
005100           C01 IS TOP-OF-FORM
005200           CLASS SEAT-STATUS-CHARS IS 'Y' 'N'
005300           UPSI-0 IS RRT-FORCE-RESEED-SW.
005400       INPUT-OUTPUT SECTION.
005500       FILE-CONTROL.
005600*    SEATS-FILE IS RELATIVE, KEYED BY WS-SEAT-RELATIVE-KEY, SO
005700*    THIS PROGRAM CAN TEST FOR "SEAT N ALREADY ON FILE" WITH A
005800*    SINGLE KEYED READ INSTEAD OF A SEQUENTIAL SCAN EVERY TIME.
005900           SELECT SEATS-FILE
006000               ASSIGN TO SEATMSTR
006100               ORGANIZATION IS RELATIVE
006200               ACCESS MODE IS DYNAMIC
006300               RELATIVE KEY IS WS-SEAT-RELATIVE-KEY
006400               FILE STATUS IS WS-SEATS-FILE-STATUS.
006500       DATA DIVISION.
006600       FILE SECTION.
006700*    SEAT-RECORD LAYOUT LIVES IN RRTSTREC SO RRTINIT, RRTBOOK AND
006800*    RRTMENU ALL AGREE ON THE 11-BYTE SHAPE OF A SEAT.
006900       FD  SEATS-FILE
007000           LABEL RECORDS STANDARD.
007100           COPY RRTSTREC.
007200       WORKING-STORAGE SECTION.
007300*    WS-FAIL-INFO IS THE STANDARD DP SHOP ABEND LINE - PROGRAM
007400*    NAME, A SHORT REASON, THE FILE STATUS THAT CAUSED IT, AND A
007500*    FIXED TRAILER SO THE OPERATOR KNOWS THE TASK IS GOING DOWN
007600*    RATHER THAN HANGING.  EVERY RRT PROGRAM CARRIES THIS GROUP.
007700       01  WS-FAIL-INFO.
007800           03  FILLER                   PIC X(9) VALUE 'RRTINIT  '.
007900           03  WS-FAIL-MSG              PIC X(40) VALUE SPACES.
008000           03  FILLER                   PIC X(9)  VALUE ' STATUS='.
008100           03  WS-FAIL-STATUS-DISP      PIC X(2).
008200           03  FILLER                   PIC X(15) VALUE
008300               ' ABENDING TASK.'.
008400*    FILE STATUS FOR SEATS-FILE, PLUS A NUMERIC REDEFINITION SO
008500*    WE CAN TEST IT WITH A NUMERIC COMPARE IF A FUTURE CHANGE
008600*    EVER NEEDS TO BUCKET STATUS CODES BY RANGE RATHER THAN BY
008700*    THE TWO-CHARACTER VALUE.
008800       01  WS-SEATS-FILE-STATUS         PIC X(2).
008900       01  WS-SEATS-FILE-STATUS-NUM REDEFINES
009000           WS-SEATS-FILE-STATUS         PIC 99.
009100       01  WS-SEAT-RELATIVE-KEY         PIC 9(4) COMP.
009200*    WS-TOTAL-SEATS IS THE SIZE OF THE COACH BEING MODELLED.
009300*    PER REQ RQ-1180 THIS IS A WORKING-STORAGE CONSTANT RATHER
009400*    THAN A LITERAL BURIED IN THE PERFORM VARYING BELOW, SO A
009500*    FUTURE CHANGE TO FLEET CONFIGURATION IS A ONE-LINE RECOMPILE
009600*    INSTEAD OF A HUNT THROUGH THE PROCEDURE DIVISION.  RRTBOOK
009700*    AND RRTMENU CARRY THE SAME CONSTANT - IF THIS EVER CHANGES,
009800*    CHANGE IT IN ALL THREE PROGRAMS OR THE SEAT MAP WILL LIE.
009900       77  WS-TOTAL-SEATS               PIC 9(4) COMP VALUE 100.
010000       01  WS-SEAT-WK-ID                PIC 9(4) COMP.
010100*    RUN COUNTERS FOR THE CLOSING BANNER - HOW MANY SEATS WERE
010200*    ACTUALLY CREATED THIS RUN VERSUS HOW MANY WERE ALREADY ON
010300*    FILE FROM AN EARLIER RUN (SEE 09/14/07 CHANGE ABOVE).
010400       01  WS-SEATS-SEEDED-COUNT        PIC 9(4) COMP VALUE ZERO.
010500       01  WS-SEATS-SKIPPED-COUNT       PIC 9(4) COMP VALUE ZERO.
010600       01  WS-BANNER-COUNTS.
010700           03  WS-SEEDED-DISP           PIC ZZZ9.
010800           03  FILLER                   PIC X(1) VALUE SPACE.
010900           03  WS-SKIPPED-DISP          PIC ZZZ9.
011000           03  FILLER                   PIC X(20) VALUE SPACES.
011100*    RUN DATE, BROKEN OUT TWO WAYS - THE NUMERIC GROUP WE ACCEPT
011200*    FROM THE SYSTEM, AND A DISPLAY-FORMATTED VERSION FOR THE
011300*    BANNER.  THE SECOND REDEFINES GIVES US THE 4-DIGIT YEAR THE
011400*    Y2K REVIEW ASKED FOR WITHOUT TOUCHING THE FILE DATA ITSELF.
011500       01  WS-RUN-DATE                  PIC 9(6) VALUE ZERO.
011600       01  WS-RUN-DATE-GRP REDEFINES WS-RUN-DATE.
011700           03  WS-RUN-DATE-YY           PIC 99.
011800           03  WS-RUN-DATE-MM           PIC 99.
011900           03  WS-RUN-DATE-DD           PIC 99.
012000       01  WS-RUN-DATE-X.
012100           03  WS-RUN-DATE-CC-X         PIC X(2) VALUE '20'.
012200           03  WS-RUN-DATE-YY-X         PIC XX.
012300           03  FILLER                   PIC X VALUE '-'.
012400           03  WS-RUN-DATE-MM-X         PIC XX.
012500           03  FILLER                   PIC X VALUE '-'.
012600           03  WS-RUN-DATE-DD-X         PIC XX.
012700*    RUN TIME, SAME TREATMENT - ONE NUMERIC ACCEPT, REDEFINED
012800*    INTO HH/MM/SS SO THE BANNER CAN SHOW SOMETHING READABLE.
012900       01  WS-TIME-DATA.
013000           03  WS-TIME-NOW              PIC 9(6).
013100           03  WS-TIME-NOW-GRP REDEFINES WS-TIME-NOW.
013200               05  WS-TIME-NOW-GRP-HH   PIC 99.
013300               05  WS-TIME-NOW-GRP-MM   PIC 99.
013400               05  WS-TIME-NOW-GRP-SS   PIC 99.
013500       PROCEDURE DIVISION.
013600*    MAIN LINE.  STAMP THE RUN BANNER, OPEN THE SEATS MASTER,
013700*    WALK SEAT IDS 1 THRU WS-TOTAL-SEATS BUILDING (OR SKIPPING)
013800*    EACH ONE, CLOSE THE FILE, AND REPORT WHAT HAPPENED.  THIS
013900*    PROGRAM NEVER TOUCHES BOOKINGS-FILE - THAT LEDGER IS
014000*    RRTBOOK'S BUSINESS ONLY.
014100       PREMIERE SECTION.
014200       A010.
014300*        HAND OFF TO THE PARAGRAPH THAT DOES THE REAL WORK.
014400           PERFORM POPULATE-TIME-DATE THRU PTD999.
014500*        HAND OFF TO THE PARAGRAPH THAT DOES THE REAL WORK.
014600           PERFORM OPEN-SEATS-FILE THRU OSF999.
014700*        A JOB-LOG LINE FOR OPERATIONS TO READ LATER.
014800           DISPLAY 'RRTINIT - SEAT MASTER BUILD STARTING '
014900               WS-RUN-DATE-X ' ' WS-TIME-NOW.
015000*        IF OPERATIONS TURNED ON THE FORCE-RESEED SWITCH FOR
015100*        THIS RUN, SAY SO ON THE BANNER - A DISASTER-RECOVERY
015200*        RERUN OVERWRITING A WHOLE COACH'S WORTH OF SEATS IS
015300*        WORTH A LINE ON THE JOB LOG EVEN IF IT NEVER ABENDS.
015400           IF RRT-FORCE-RESEED-SW
015500               DISPLAY 'RRTINIT - FORCE-RESEED SWITCH IS ON - '
015600                   'EXISTING SEAT RECORDS WILL BE OVERWRITTEN'
015700           END-IF.
015800*        ONE PASS, SEAT 1 THROUGH WS-TOTAL-SEATS, BUILDING EACH
015900*        SEAT RECORD THAT DOES NOT ALREADY EXIST (OR EVERY SEAT
016000*        RECORD, IF FORCE-RESEED IS ON - SEE BUILD-ONE-SEAT).
016100           PERFORM BUILD-ONE-SEAT THRU BOS999
016200               VARYING WS-SEAT-WK-ID FROM 1 BY 1
016300               UNTIL WS-SEAT-WK-ID > WS-TOTAL-SEATS.
016400*        HAND OFF TO THE PARAGRAPH THAT DOES THE REAL WORK.
016500           PERFORM CLOSE-SEATS-FILE THRU CSF999.
016600*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
016700           MOVE WS-SEATS-SEEDED-COUNT TO WS-SEEDED-DISP.
016800*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
016900           MOVE WS-SEATS-SKIPPED-COUNT TO WS-SKIPPED-DISP.
017000*        A JOB-LOG LINE FOR OPERATIONS TO READ LATER.
017100           DISPLAY 'RRTINIT - SEEDED=' WS-SEEDED-DISP
017200               ' ALREADY-ON-FILE=' WS-SKIPPED-DISP.
017300*        END THE RUN - NOTHING FOLLOWS THIS STATEMENT.
017400           STOP RUN.
017500       A999.
017600           EXIT.
017700*    OPEN-SEATS-FILE - FIRST RUN EVER AGAINST A BRAND NEW DATA
017800*    SET COMES BACK STATUS '35' (FILE NOT FOUND) ON OPEN I-O, SO
017900*    WE FALL BACK TO OPEN OUTPUT/CLOSE/REOPEN I-O TO LAY THE
018000*    DATA SET DOWN BEFORE TRYING AGAIN.  ANY OTHER NON-ZERO
018100*    STATUS IS A REAL PROBLEM AND GOES STRAIGHT TO THE ABEND
018200*    PARAGRAPH - THERE IS NO POINT BUILDING SEATS WE CANNOT SAVE.
018300       OPEN-SEATS-FILE SECTION.
018400       OSF010.
018500*        OPEN THE FILE FOR THIS RUN.
018600           OPEN I-O SEATS-FILE.
018700*        TEST THE CONDITION BEFORE ACTING ON IT.
018800           IF WS-SEATS-FILE-STATUS = '35'
018900               OPEN OUTPUT SEATS-FILE
019000               CLOSE SEATS-FILE
019100               OPEN I-O SEATS-FILE
019200           END-IF.
019300*        TEST THE CONDITION BEFORE ACTING ON IT.
019400           IF WS-SEATS-FILE-STATUS NOT = '00'
019500               MOVE 'OSF010 - OPEN SEATS-FILE FAILED' TO
019600                   WS-FAIL-MSG
019700               MOVE WS-SEATS-FILE-STATUS TO WS-FAIL-STATUS-DISP
019800               PERFORM ABEND-THIS-TASK THRU ATT999
019900           END-IF.
020000       OSF999.
020100           EXIT.
020200*    BUILD-ONE-SEAT - FOR THE CURRENT WS-SEAT-WK-ID, DECIDE
020300*    WHETHER A NEW SEAT-RECORD NEEDS WRITING.  NORMALLY WE READ
020400*    THE SLOT FIRST AND ONLY SEED IT IF THE READ COMES BACK
020500*    INVALID KEY (NOTHING THERE YET) - THAT IS THE RERUN
020600*    PROTECTION ADDED 08/02/95.  WHEN RRT-FORCE-RESEED-SW IS ON
020700*    WE SKIP THE READ ENTIRELY AND REBUILD THE SLOT REGARDLESS
020800*    OF WHAT IS CURRENTLY THERE (SEE 06/19/14 CHANGE).
020900       BUILD-ONE-SEAT SECTION.
021000       BOS010.
021100*        TEST THE CONDITION BEFORE ACTING ON IT.
021200           IF RRT-FORCE-RESEED-SW
021300               PERFORM SEED-NEW-SEAT THRU SNS999
021400               GO TO BOS999
021500           END-IF.
021600*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
021700           MOVE WS-SEAT-WK-ID TO WS-SEAT-RELATIVE-KEY.
021800*        ONE KEYED READ AGAINST THE RELATIVE FILE.
021900           READ SEATS-FILE
022000               INVALID KEY
022100                   PERFORM SEED-NEW-SEAT THRU SNS999
022200               NOT INVALID KEY
022300                   ADD 1 TO WS-SEATS-SKIPPED-COUNT
022400           END-READ.
022500       BOS999.
022600           EXIT.
022700*    SEED-NEW-SEAT - WRITE (OR, UNDER FORCE-RESEED, REWRITE) ONE
022800*    SEAT-RECORD.  EVERY FRESH SEAT STARTS UNBOOKED WITH NO
022900*    BOOKING ID ATTACHED TO IT - NOBODY HAS EVER SAT IN IT YET.
023000       SEED-NEW-SEAT SECTION.
023100       SNS010.
023200*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
023300           MOVE WS-SEAT-WK-ID TO ST-SEAT-ID.
023400*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
023500           MOVE 'N' TO ST-IS-BOOKED.
023600*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
023700           MOVE ZERO TO ST-BOOKING-ID.
023800*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
023900           MOVE WS-SEAT-WK-ID TO WS-SEAT-RELATIVE-KEY.
024000*        A FORCE-RESEED RUN MAY BE REWRITING A SLOT THAT
024100*        ALREADY HOLDS A RECORD, SO WE CANNOT ASSUME WRITE IS
024200*        ALWAYS THE RIGHT VERB - TRY WRITE FIRST (THE COMMON
024300*        CASE, A BRAND NEW SLOT) AND FALL BACK TO REWRITE ON A
024400*        DUPLICATE-KEY CONDITION.
024500           WRITE SEAT-RECORD
024600               INVALID KEY
024700                   PERFORM REWRITE-FORCED-SEAT THRU RFS999
024800           END-WRITE.
024900*        BUMP THE RUNNING COUNT BY ONE.
025000           ADD 1 TO WS-SEATS-SEEDED-COUNT.
025100       SNS999.
025200           EXIT.
025300*    REWRITE-FORCED-SEAT - ONLY REACHED FROM SEED-NEW-SEAT WHEN
025400*    A FORCE-RESEED RUN HIT A SLOT THAT WAS ALREADY OCCUPIED.
025500*    A GENUINE REWRITE FAILURE HERE (BAD STATUS, NOT JUST
025600*    DUPLICATE KEY) IS A REAL I/O PROBLEM AND STILL ABENDS.
025700       REWRITE-FORCED-SEAT SECTION.
025800       RFS010.
025900*        PUT THE RECORD BACK IN ITS SAME SLOT.
026000           REWRITE SEAT-RECORD
026100               INVALID KEY
026200                   MOVE 'SNS010 - WRITE SEAT-RECORD FAILED' TO
026300                       WS-FAIL-MSG
026400                   MOVE WS-SEATS-FILE-STATUS TO
026500                       WS-FAIL-STATUS-DISP
026600                   PERFORM ABEND-THIS-TASK THRU ATT999
026700           END-REWRITE.
026800       RFS999.
026900           EXIT.
027000*    CLOSE-SEATS-FILE - NOTHING FANCY, JUST RELEASES THE DATA
027100*    SET BACK TO THE SYSTEM ONCE THE BUILD PASS IS DONE.
027200       CLOSE-SEATS-FILE SECTION.
027300       CSF010.
027400*        RELEASE THE FILE AT END OF RUN.
027500           CLOSE SEATS-FILE.
027600       CSF999.
027700           EXIT.
027800*    POPULATE-TIME-DATE - ONE ACCEPT FOR THE RUN DATE, ONE FOR
027900*    THE RUN TIME, THEN BUILD THE DISPLAY-FORMATTED DATE USED
028000*    ON THE OPENING BANNER.  NO INTRINSIC FUNCTIONS, NO CURRENT-
028100*    DATE - JUST THE TWO ACCEPT VERBS THIS SHOP HAS ALWAYS USED.
028200       POPULATE-TIME-DATE SECTION.
028300       PTD010.
028400*        PULL TODAY'S DATE/TIME FROM THE SYSTEM CLOCK.
028500           ACCEPT WS-RUN-DATE FROM DATE.
028600*        PULL TODAY'S DATE/TIME FROM THE SYSTEM CLOCK.
028700           ACCEPT WS-TIME-NOW FROM TIME.
028800*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
028900           MOVE WS-RUN-DATE-YY TO WS-RUN-DATE-YY-X.
029000*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
029100           MOVE WS-RUN-DATE-MM TO WS-RUN-DATE-MM-X.
029200*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
029300           MOVE WS-RUN-DATE-DD TO WS-RUN-DATE-DD-X.
029400       PTD999.
029500           EXIT.
029600*    ABEND-THIS-TASK - THE STANDARD SHOP SHUTDOWN FOR A FATAL
029700*    FILE ERROR.  DISPLAY THE WS-FAIL-INFO LINE SO THE OPERATOR
029800*    CAN SEE WHAT WENT WRONG ON THE JOB LOG, SET A NON-ZERO
029900*    RETURN CODE SO THE SCHEDULER FLAGS THE STEP AS FAILED, AND
030000*    STOP.  THERE IS NO RECOVERY FROM A FAILED SEATS-FILE I/O
030100*    HALFWAY THROUGH A BUILD - THE FILE MAY BE LEFT PARTIALLY
030200*    SEEDED AND NEEDS OPERATOR ATTENTION BEFORE THE NEXT RUN.
030300       ABEND-THIS-TASK SECTION.
030400       ATT010.
030500*        A JOB-LOG LINE FOR OPERATIONS TO READ LATER.
030600           DISPLAY WS-FAIL-INFO.
030700*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
030800           MOVE 16 TO RETURN-CODE.
030900*        END THE RUN - NOTHING FOLLOWS THIS STATEMENT.
031000           STOP RUN.
031100       ATT999.
031200           EXIT.
