000100******************************************************************
000200*    RRTSTLN  -  BOOKING-STATISTICS REPORT LINE AND ACCUMULATOR  *
000300*    ONE ENTRY PER MEMBER OF THE CLOSED BK-STATUS DOMAIN;        *
000400*    RRTMENU ACCUMULATES COUNTS HERE WHILE IT WALKS THE LEDGER   *
000500*    AND THEN PRINTS ONE STATS-LINE PER STATUS OBSERVED.         *
000600*                                                                *
000700*    1999-11-09 TJM  ORIGINAL TABLE FOR THE STATS REPORT         *
000800******************************************************************
000900 01  STATS-LINE.
001000     03  STAT-STATUS                  PIC X(10).
001100     03  STAT-COUNT                   PIC 9(6).
001200     03  FILLER                       PIC X(10).
001300 01  STAT-TABLE-AREA.
001400     03  STAT-TABLE OCCURS 3 TIMES INDEXED BY STAT-IX.
001500         05  STAT-TBL-STATUS          PIC X(10).
001600         05  STAT-TBL-COUNT           PIC 9(6) COMP-3.
001700         05  STAT-TBL-SEEN            PIC X(1).
001800             88  STAT-TBL-OBSERVED    VALUE 'Y'.
