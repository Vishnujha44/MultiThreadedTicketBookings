000100******************************************************************
000200*    RRTBKREC  -  BOOKINGS LEDGER RECORD                         *
000300*    ONE RECORD PER BOOKING REQUEST EVER ACCEPTED, HELD IN       *
000400*    BOOKINGS-FILE AT RELATIVE SLOT = BK-ID (SLOT 1 = BOOKING 1, *
000500*    SLOT 2 = BOOKING 2 AND SO ON) SO THE ENGINE CAN REWRITE A   *
000600*    SINGLE BOOKING'S STATUS WITHOUT A KEYED SEARCH.             *
000700*                                                                *
000800*    1995-02-14 RWC  ORIGINAL LAYOUT FOR THE SEAT ENGINE REWRITE *
000900*    1996-07-02 RWC  ADDED BK-STATUS 88-LEVELS                   *
001000*    1999-11-09 TJM  Y2K - BK-BOOKING-TIME CENTURY DIGITS CHECKED*
001100*    2003-05-21 DNP  WIDTH FROZEN AT 89 BYTES, SEE REQ RQ-2217   *
001200******************************************************************
001300 01  BOOKING-RECORD.
001400     03  BK-ID                        PIC 9(6).
001500     03  BK-USER-NAME                 PIC X(50).
001600     03  BK-SEATS-BOOKED               PIC 9(4).
001700     03  BK-BOOKING-TIME               PIC X(19).
001800     03  BK-BOOKING-TIME-GRP REDEFINES BK-BOOKING-TIME.
001900         05  BK-BT-YYYY                PIC 9(4).
002000         05  FILLER                    PIC X.
002100         05  BK-BT-MM                  PIC 99.
002200         05  FILLER                    PIC X.
002300         05  BK-BT-DD                  PIC 99.
002400         05  FILLER                    PIC X.
002500         05  BK-BT-HH                  PIC 99.
002600         05  FILLER                    PIC X.
002700         05  BK-BT-MI                  PIC 99.
002800         05  FILLER                    PIC X.
002900         05  BK-BT-SS                  PIC 99.
003000     03  BK-STATUS                    PIC X(10).
003100         88  BK-CONFIRMED              VALUE 'CONFIRMED '.
003200         88  BK-WAITLISTED             VALUE 'WAITLISTED'.
003300         88  BK-CANCELLED              VALUE 'CANCELLED '.
