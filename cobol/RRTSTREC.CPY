000100******************************************************************
000200*    RRTSTREC  -  SEATS MASTER RECORD                            *
000300*    ONE RECORD PER PHYSICAL SEAT, HELD IN SEATS-FILE AT         *
000400*    RELATIVE SLOT = ST-SEAT-ID (SLOT 1 = SEAT 1 AND SO ON) SO   *
000500*    A SINGLE SEAT CAN BE READ OR REWRITTEN WITHOUT A FULL SCAN. *
000600*    BUILT ONCE BY RRTINIT; REWRITTEN BY RRTBOOK AS SEATS ARE    *
000700*    HELD AND RELEASED.                                         *
000800*                                                                *
000900*    1995-02-14 RWC  ORIGINAL LAYOUT FOR THE SEAT ENGINE REWRITE *
001000*    2003-05-21 DNP  WIDTH FROZEN AT 11 BYTES, SEE REQ RQ-2217   *
001100******************************************************************
001200 01  SEAT-RECORD.
001300     03  ST-SEAT-ID                   PIC 9(4).
001400     03  ST-IS-BOOKED                 PIC X(1).
001500         88  ST-SEAT-HELD             VALUE 'Y'.
001600         88  ST-SEAT-FREE             VALUE 'N'.
001700     03  ST-BOOKING-ID                PIC 9(6).
