000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. RRTBOOK.
000300       AUTHOR. JAMES OGORMAN.
000400       INSTALLATION. CENTRAL COAST RAILWAY - DATA PROCESSING.
000500       DATE-WRITTEN. 02/14/95.
000600       DATE-COMPILED.
000700       SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*    RRTBOOK  -  SEAT BOOKING / CANCELLATION ENGINE              *
001000*                                                                *
001100*    CALLED ONCE PER TRANSACTION BY RRTMENU.  HOLDS BOOKINGS-    *
001200*    FILE AND SEATS-FILE OPEN I-O FOR THE LENGTH OF THE RUN AND  *
001300*    RELEASES THEM ON THE END-OF-RUN CALL SO RRTMENU CAN REOPEN  *
001400*    THEM INPUT FOR ITS REPORTS.                                 *
001500*                                                                *
001600*    THIS IS THE ONLY PROGRAM IN THE SUITE THAT EVER WRITES TO   *
001700*    BOOKINGS-FILE OR REWRITES SEATS-FILE.  RRTINIT ONLY SEEDS   *
001800*    SEATS-FILE AND RRTMENU ONLY READS BOTH FOR REPORTING - ALL  *
001900*    OF THE ACTUAL BUSINESS LOGIC FOR WHETHER A RIDER GETS A     *
002000*    SEAT LIVES RIGHT HERE.                                      *
002100*                                                                *
002200*    CHANGE LOG                                                  *
002300*    ----------                                                  *
002400*    02/14/95 JOG  ORIGINAL PROGRAM.  CARRIES THE BOOKING AND    *
002500*             CANCELLATION LOGIC OUT OF THE OLD "OCCA" CICS      *
002600*             CONVERSATION INTO A CALLABLE BATCH MODULE.         *
002700*    09/02/95 JOG  ADDED EXPLICIT SEAT SELECTION (TX-SELECTED-    *
002800*             SEATS) PER REQ RQ-1042 - PREVIOUSLY AUTO-ALLOCATE   *
002900*             ONLY.                                               *
003000*    03/11/96 TJM  WAITLIST PROMOTION FACTORED OUT OF CANCEL-     *
003100*             BOOKING INTO ITS OWN SECTION SO IT CAN BE RE-RUN    *
003200*             STANDALONE.  REQ RQ-1180.                           *
003300*    11/09/99 TJM  Y2K - BK-BOOKING-TIME NOW CARRIES A 4 DIGIT    *
003400*             YEAR (WAS 2 DIGIT).  SEE RRTBKREC.                  *
003500*    05/21/03 DNP  SPLIT CHOOSE-SEATS-FOR-PROMOTION OUT OF        *
003600*             CHOOSE-SEATS-FOR-BOOKING - PROMOTION NEVER HONOURS  *
003700*             AN EXPLICIT SEAT LIST.  REQ RQ-2217.                *
003800*    09/14/07 DNP  FIXED RQ-2490 - CANCELLATION NO LONGER         *
003900*             MATCHED A WAITLISTED BOOKING FOR THE SAME USER.     *
004000*    03/08/12 JOG  RETIRED THE LAST OF THE ONLINE BOOKING         *
004100*             SCREENS - THIS MODULE IS NOW CALLED ONLY FROM THE   *
004200*             NIGHTLY RRTMENU BATCH DRIVER.  REQ RQ-3360.         *
004300*    07/02/14 JOG  WIRED RRT-TRACE-SW (UPSI-0 BIT 0) TO PUT OUT  *
004400*             EXTRA DISPLAY LINES AT EACH DECISION POINT IN THE  *
004500*             ENGINE - FILE-OPEN, EVERY BOOK/CANCEL DISPATCH,    *
004600*             EACH SEAT ALLOCATED OR RELEASED, AND EACH WAITLIST *
004700*             PROMOTION CONSIDERED.  REQ RQ-3715 - FOR USE WHEN  *
004800*             OPERATIONS IS CHASING A SEAT-COUNT DISCREPANCY.    *
004900*             SWITCH IS OFF BY DEFAULT - TURN ON VIA THE JCL     *
005000*             PARM CARD, SEE THE OPERATIONS RUNBOOK.             *
005100******************************************************************
005200       ENVIRONMENT DIVISION.
005300       CONFIGURATION SECTION.
005400       SOURCE-COMPUTER.  IBM-370.
005500       OBJECT-COMPUTER.  IBM-370.
005600*    C01 GIVES US A FORM-FEED IF THIS EVER RUNS WITH SYSOUT ON A
005700*    REAL PRINTER.  VALID-NAME-CHARS IS THE CLASS TEST USED BY
005800*    EDIT-TRANSACTION-DATA TO KEEP GARBAGE OUT OF BK-USER-NAME -
005900*    THE OLD OCCA SCREEN DID THIS CHARACTER BY CHARACTER WITH AN
006000*    INSPECT; THE CLASS TEST DOES THE SAME JOB IN ONE COMPARE.
006100*    RRT-TRACE-SW IS THE DIAGNOSTIC SWITCH DESCRIBED ABOVE.
006200       SPECIAL-NAMES.
006300           C01 IS TOP-OF-FORM
006400           CLASS VALID-NAME-CHARS IS 'A' THRU 'Z'
006500                                      'a' THRU 'z'
006600                                      '0' THRU '9'
006700                                      ' '
006800           UPSI-0 IS RRT-TRACE-SW.
006900       INPUT-OUTPUT SECTION.
007000       FILE-CONTROL.
007100*    BOOKINGS-FILE IS RELATIVE, KEYED BY BOOKING ID, SO A SINGLE
007200*    BOOKING CAN BE REWRITTEN (CONFIRMED -> CANCELLED, OR
007300*    WAITLISTED -> CONFIRMED ON PROMOTION) WITHOUT A SEQUENTIAL
007400*    SCAN OF THE WHOLE LEDGER.
007500           SELECT BOOKINGS-FILE
007600               ASSIGN TO BOOKLDGR
007700               ORGANIZATION IS RELATIVE
007800               ACCESS MODE IS DYNAMIC
007900               RELATIVE KEY IS WS-BOOKING-RELATIVE-KEY
008000               FILE STATUS IS WS-BOOKINGS-FILE-STATUS.
008100*    SEATS-FILE IS RELATIVE, KEYED BY SEAT ID, FOR THE SAME
008200*    REASON - WE HOLD AND RELEASE ONE SEAT AT A TIME BY NUMBER.
008300           SELECT SEATS-FILE
008400               ASSIGN TO SEATMSTR
008500               ORGANIZATION IS RELATIVE
008600               ACCESS MODE IS DYNAMIC
008700               RELATIVE KEY IS WS-SEAT-RELATIVE-KEY
008800               FILE STATUS IS WS-SEATS-FILE-STATUS.
008900       DATA DIVISION.
009000       FILE SECTION.
009100*    BOTH RECORD LAYOUTS ARE SHARED COPYBOOKS - RRTINIT AND
009200*    RRTMENU COPY THE SAME TWO MEMBERS SO ALL THREE PROGRAMS
009300*    AGREE ON RECORD WIDTH AND FIELD POSITION.
009400       FD  BOOKINGS-FILE
009500           LABEL RECORDS STANDARD.
009600           COPY RRTBKREC.
009700       FD  SEATS-FILE
009800           LABEL RECORDS STANDARD.
009900           COPY RRTSTREC.
010000       WORKING-STORAGE SECTION.
010100*    STANDARD SHOP ABEND LINE - SEE RRTINIT FOR THE SAME PATTERN.
010200*    WE DISPLAY THIS AND GO DOWN RATHER THAN TRY TO RECOVER -
010300*    A FAILED WRITE OR REWRITE HALFWAY THROUGH A BOOKING CAN
010400*    LEAVE THE TWO FILES OUT OF STEP WITH EACH OTHER AND NEEDS
010500*    AN OPERATOR TO LOOK AT IT, NOT A RETRY LOOP.
010600       01  WS-FAIL-INFO.
010700           03  FILLER                   PIC X(9) VALUE 'RRTBOOK  '.
010800           03  WS-FAIL-MSG              PIC X(40) VALUE SPACES.
010900           03  FILLER                   PIC X(9)  VALUE ' STATUS='.
011000           03  WS-FAIL-STATUS-DISP      PIC X(2).
011100           03  FILLER                   PIC X(15) VALUE
011200               ' ABENDING TASK.'.
011300*    FILE STATUS BYTES, EACH WITH A NUMERIC REDEFINITION - NOT
011400*    USED TODAY BUT KEPT AVAILABLE FOR A FUTURE STATUS-RANGE
011500*    TEST, THE SAME AS THE OTHER TWO RRT PROGRAMS CARRY.
011600       01  WS-BOOKINGS-FILE-STATUS      PIC X(2).
011700       01  WS-BOOKINGS-STATUS-NUM REDEFINES
011800           WS-BOOKINGS-FILE-STATUS      PIC 99.
011900       01  WS-SEATS-FILE-STATUS         PIC X(2).
012000       01  WS-SEATS-STATUS-NUM REDEFINES
012100           WS-SEATS-FILE-STATUS         PIC 99.
012200*    THE TWO RELATIVE KEYS - ONE PER FILE.  BOTH ARE COMP
012300*    BECAUSE THEY ARE USED AS SUBSCRIPT-LIKE VALUES IN THE READ
012400*    AND REWRITE STATEMENTS ALL THROUGH THIS PROGRAM.
012500       01  WS-BOOKING-RELATIVE-KEY      PIC 9(6) COMP.
012600       01  WS-SEAT-RELATIVE-KEY         PIC 9(4) COMP.
012700*    WS-FILES-OPEN-SW REMEMBERS WHETHER THIS CALL OF RRTBOOK HAS
012800*    ALREADY OPENED THE TWO FILES THIS RUN - RRTMENU CALLS US
012900*    ONCE PER TRANSACTION, SO WE ONLY WANT TO OPEN ONCE.
013000       01  WS-FILES-OPEN-SW             PIC X(1) VALUE 'N'.
013100           88  WS-FILES-ARE-OPEN        VALUE 'Y'.
013200*    SMALL ONE-BYTE SWITCHES USED ACROSS SEVERAL PARAGRAPHS -
013300*    COBOL HAS NO LOCAL VARIABLES, SO THESE LIVE AT PROGRAM
013400*    SCOPE AND ARE RESET AT THE TOP OF WHICHEVER SECTION OWNS
013500*    THEM FOR THIS CALL.
013600       01  SWITCHES.
013700           03  WS-VALID-SW              PIC X(1) VALUE 'Y'.
013800               88  VALID-TRANSACTION    VALUE 'Y'.
013900           03  WS-SELECTION-OK-SW       PIC X(1) VALUE 'Y'.
014000           03  WS-SEAT-FOUND-SW         PIC X(1) VALUE 'N'.
014100           03  WS-PROBE-FOUND-SW        PIC X(1) VALUE 'Y'.
014200*    WS-TOTAL-SEATS MUST MATCH THE SAME CONSTANT IN RRTINIT AND
014300*    RRTMENU - SEE THE WARNING IN RRTINIT'S WORKING-STORAGE.  A
014400*    MISMATCH WOULD LEAVE PART OF THE COACH NEVER SCANNED BY
014500*    BUILD-AVAILABLE-SEATS-TABLE BELOW.
014600       77  WS-TOTAL-SEATS               PIC 9(4) COMP VALUE 100.
014700*    WS-HIGHEST-BOOKING-ID IS THE HIGH-WATER MARK FOR BOOKING
014800*    IDS ALREADY ON FILE.  WE DETERMINE IT ONCE, AT FILE-OPEN
014900*    TIME, BY PROBING BOOKINGS-FILE SLOT BY SLOT (SEE
015000*    DETERMINE-HIGHEST-BOOKING-ID BELOW) RATHER THAN STORING IT
015100*    ANYWHERE - THE RELATIVE FILE HAS NO "RECORD COUNT" FIELD OF
015200*    ITS OWN.
015300       01  WS-HIGHEST-BOOKING-ID        PIC 9(6) COMP VALUE ZERO.
015400       01  WS-PROBE-ID                  PIC 9(6) COMP VALUE ZERO.
015500       01  WS-SCAN-ID                   PIC 9(6) COMP VALUE ZERO.
015600       01  WS-CANCEL-BOOKING-ID         PIC 9(6) COMP VALUE ZERO.
015700       01  WS-SEAT-SCAN-ID              PIC 9(4) COMP VALUE ZERO.
015800       01  WS-ALLOC-BOOKING-ID          PIC 9(6) COMP VALUE ZERO.
015900*    THE FOUR INDEX ITEMS BELOW ARE SHARED BY SEVERAL LOOPS -
016000*    WS-SEL-IX WALKS A RIDER'S EXPLICIT SEAT LIST, WS-AVAIL-IX
016100*    WALKS WS-AVAIL-SEATS, WS-CHOSEN-IX WALKS WS-CHOSEN-SEATS,
016200*    AND WS-SHIFT-IX/WS-SHIFT-SRC DRIVE THE AVAILABLE-TABLE
016300*    COMPACTION IN REMOVE-CHOSEN-FROM-AVAILABLE.
016400       01  WS-SEL-IX                    PIC 9(4) COMP VALUE ZERO.
016500       01  WS-AVAIL-IX                  PIC 9(4) COMP VALUE ZERO.
016600       01  WS-CHOSEN-IX                 PIC 9(4) COMP VALUE ZERO.
016700       01  WS-SHIFT-IX                  PIC 9(4) COMP VALUE ZERO.
016800       01  WS-SHIFT-SRC                 PIC 9(4) COMP VALUE ZERO.
016900*    WS-AVAIL-SEATS IS BUILT FRESH, FROM SCRATCH, EVERY TIME WE
017000*    NEED TO KNOW WHAT IS FREE - EITHER FOR A NEW BOOKING OR FOR
017100*    A WAITLIST PROMOTION PASS AFTER A CANCELLATION.  500 IS
017200*    WELL ABOVE WS-TOTAL-SEATS SO THE TABLE NEVER OVERFLOWS EVEN
017300*    IF THE COACH CONFIGURATION GROWS.
017400       01  WS-AVAIL-SEATS.
017500           03  WS-AVAIL-COUNT           PIC 9(4) COMP VALUE ZERO.
017600           03  WS-AVAIL-SEAT-ID OCCURS 500 TIMES
017700                                        PIC 9(4) COMP.
017800*    WS-CHOSEN-SEATS HOLDS WHICHEVER SEATS WE ARE ABOUT TO
017900*    ALLOCATE FOR THE BOOKING OR PROMOTION IN PROGRESS - AT MOST
018000*    10 SEATS PER TRANSACTION, THE SAME CEILING ENFORCED BY
018100*    EDIT-TRANSACTION-DATA BELOW.
018200       01  WS-CHOSEN-SEATS.
018300           03  WS-CHOSEN-COUNT          PIC 9(4) COMP VALUE ZERO.
018400           03  WS-CHOSEN-SEAT-ID OCCURS 10 TIMES
018500                                        PIC 9(4) COMP.
018600*    WS-U-TIME AND WS-ORIG-DATE BELOW ARE LEFT OVER FROM THE
018700*    OLD OCCA CONVERSATION'S TIMESTAMP ROUTINE - THE STAMP IS
018800*    NOW BUILT BY FORMAT-BOOKING-TIMESTAMP USING WS-STAMP-OUT,
018900*    BUT THESE TWO ITEMS STILL CARRY THE ORIGINAL REDEFINES AND
019000*    HAVE NEVER BEEN WORTH REMOVING ON A WORKING PROGRAM.
019100       01  WS-U-TIME                    PIC S9(15) COMP-3.
019200       01  WS-ORIG-DATE                  PIC X(10).
019300       01  WS-ORIG-DATE-GRP REDEFINES WS-ORIG-DATE.
019400           03  WS-ORIG-DATE-DD           PIC 99.
019500           03  FILLER                    PIC X.
019600           03  WS-ORIG-DATE-MM           PIC 99.
019700           03  FILLER                    PIC X.
019800           03  WS-ORIG-DATE-YYYY         PIC 9999.
019900*    RUN DATE AND TIME, ACCEPTED ONCE PER BOOKING BY
020000*    POPULATE-TIME-DATE AND REDEFINED INTO THE PIECES
020100*    FORMAT-BOOKING-TIMESTAMP NEEDS TO BUILD BK-BOOKING-TIME.
020200       01  WS-RUN-DATE                   PIC 9(6) VALUE ZERO.
020300       01  WS-RUN-DATE-GRP REDEFINES WS-RUN-DATE.
020400           03  WS-RUN-DATE-YY            PIC 99.
020500           03  WS-RUN-DATE-MM            PIC 99.
020600           03  WS-RUN-DATE-DD            PIC 99.
020700       01  WS-TIME-DATA.
020800           03  WS-TIME-NOW               PIC 9(6).
020900           03  WS-TIME-NOW-GRP REDEFINES WS-TIME-NOW.
021000               05  WS-TIME-NOW-GRP-HH    PIC 99.
021100               05  WS-TIME-NOW-GRP-MM    PIC 99.
021200               05  WS-TIME-NOW-GRP-SS    PIC 99.
021300*    WS-STAMP-OUT IS THE 19-BYTE "YYYY-MM-DD HH:MI:SS" GROUP
021400*    MOVED STRAIGHT INTO BK-BOOKING-TIME - ITS SHAPE MUST MATCH
021500*    BK-BOOKING-TIME-GRP IN RRTBKREC BYTE FOR BYTE.
021600       01  WS-STAMP-OUT.
021700           03  WS-STAMP-YYYY             PIC 9999.
021800           03  FILLER                    PIC X VALUE '-'.
021900           03  WS-STAMP-MM               PIC 99.
022000           03  FILLER                    PIC X VALUE '-'.
022100           03  WS-STAMP-DD               PIC 99.
022200           03  FILLER                    PIC X VALUE ' '.
022300           03  WS-STAMP-HH               PIC 99.
022400           03  FILLER                    PIC X VALUE ':'.
022500           03  WS-STAMP-MI               PIC 99.
022600           03  FILLER                    PIC X VALUE ':'.
022700           03  WS-STAMP-SS               PIC 99.
022800       LINKAGE SECTION.
022900*    LK-CONTROL TELLS US WHETHER THIS CALL IS A NORMAL
023000*    TRANSACTION ('T') OR THE END-OF-RUN SIGNAL ('E') RRTMENU
023100*    SENDS ONCE THE TRANSACTION FILE IS EXHAUSTED, SO WE CAN
023200*    RELEASE OUR HOLD ON BOOKINGS-FILE AND SEATS-FILE.
023300       01  LK-CONTROL                    PIC X(1).
023400           88  LK-END-OF-RUN             VALUE 'E'.
023500           88  LK-APPLY-TRANSACTION      VALUE 'T'.
023600*    LK-TRANSACTION IS THE INCOMING TRANSACTION RECORD, LAID OUT
023700*    IN RRTTXREC - THE SAME SHAPE RRTMENU READS OFF
023800*    TRANSACTIONS-FILE AND THE SAME SHAPE THE RANDOM-BOOKING
023900*    BATCH BUILDS IN WORKING STORAGE BEFORE CALLING US.
024000       01  LK-TRANSACTION.
024100           COPY RRTTXREC.
024200*    LK-RESULT IS HANDED BACK TO RRTMENU SO IT CAN PRINT THE
024300*    TRANSACTION RESULT LINE AND ROLL THE STATISTICS REPORT -
024400*    WE NEVER WRITE DIRECTLY TO A REPORT FILE FROM THIS MODULE.
024500       01  LK-RESULT.
024600           03  RES-BOOKING-ID            PIC 9(6).
024700           03  RES-FINAL-STATUS          PIC X(10).
024800           03  RES-OUTCOME-CODE          PIC X(1).
024900               88  RES-ACCEPTED          VALUE 'A'.
025000               88  RES-WAITLISTED        VALUE 'W'.
025100               88  RES-CANCELLED         VALUE 'C'.
025200               88  RES-REJECTED          VALUE 'R'.
025300           03  RES-REJECT-REASON         PIC X(40).
025400       PROCEDURE DIVISION USING LK-CONTROL LK-TRANSACTION
025500           LK-RESULT.
025600*    MAIN LINE.  ON THE END-OF-RUN CALL WE JUST CLOSE UP AND
025700*    RETURN.  ON A NORMAL TRANSACTION CALL WE MAKE SURE THE
025800*    FILES ARE OPEN, CLEAR THE RESULT AREA, EDIT THE INCOMING
025900*    TRANSACTION, AND DISPATCH TO BOOK-TICKET OR CANCEL-BOOKING
026000*    DEPENDING ON TX-TYPE.  A TRANSACTION THAT FAILS EDIT NEVER
026100*    REACHES EITHER OF THOSE TWO SECTIONS.
026200       PREMIERE SECTION.
026300       A010.
026400*        THE END-OF-RUN CALL NEVER CARRIES A REAL TRANSACTION -
026500*        LK-TRANSACTION IS MEANINGLESS ON THIS CALL AND MUST NOT
026600*        BE LOOKED AT.
026700           IF LK-END-OF-RUN
026800               PERFORM CLOSE-ENGINE-FILES THRU CEF999
026900               GO TO A999
027000           END-IF.
027100*        EVERY NORMAL TRANSACTION CALL PASSES THROUGH HERE FIRST.
027200       PERFORM ENSURE-FILES-OPEN THRU EFO999.
027300*        CLEAR THE RESULT AREA BEFORE EVERY TRANSACTION SO A
027400*        STALE REASON OR BOOKING ID FROM THE PREVIOUS CALL CAN
027500*        NEVER LEAK THROUGH TO THIS ONE.
027600*        BELT AND SUSPENDERS - CLEAR BOTH RESULT FIELDS EVEN
027700*        THOUGH RRTMENU ALSO CLEARS ITS OWN COPY BEFORE CALLING.
027800           MOVE SPACES TO RES-REJECT-REASON.
027900*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
028000*        THE PREVIOUS VALUE IS DISCARDED, NOT MERGED.
028100           MOVE ZERO TO RES-BOOKING-ID.
028200*        NO TRANSACTION EVER REACHES BOOK-TICKET OR
028300*        CANCEL-BOOKING WITHOUT PASSING THROUGH THIS EDIT FIRST.
028400       PERFORM EDIT-TRANSACTION-DATA THRU ED999.
028500*        TEST THE CONDITION BEFORE ACTING ON IT.
028600*        NEITHER BRANCH FALLS THROUGH TO THE OTHER.
028700           IF VALID-TRANSACTION
028800*            DISPATCH ON THE TRANSACTION TYPE CARRIED IN THE
028900*            TRANSACTION RECORD - 'B' FOR BOOK, 'C' FOR CANCEL.
029000*            THE 88-LEVELS TX-IS-BOOK/TX-IS-CANCEL LIVE IN
029100*            RRTTXREC SO ALL THREE PROGRAMS TEST TX-TYPE THE
029200*            SAME WAY.
029300               IF RRT-TRACE-SW
029400                   DISPLAY 'RRTBOOK TRACE - DISPATCHING TX-TYPE='
029500                       TX-TYPE ' USER=' TX-USER-NAME
029600               END-IF
029700               EVALUATE TRUE
029800                   WHEN TX-IS-BOOK
029900                       PERFORM BOOK-TICKET THRU BT999
030000                   WHEN TX-IS-CANCEL
030100                       PERFORM CANCEL-BOOKING THRU CB999
030200               END-EVALUATE
030300           ELSE
030400*            EDIT-TRANSACTION-DATA ALREADY LOADED
030500*            RES-REJECT-REASON WITH THE SPECIFIC COMPLAINT -
030600*            WE JUST NEED TO MARK THE OUTCOME HERE.
030700               MOVE 'R' TO RES-OUTCOME-CODE
030800           END-IF.
030900       A999.
031000           EXIT.
031100*    ENSURE-FILES-OPEN - OPEN BOOKINGS-FILE AND SEATS-FILE ON
031200*    THE FIRST TRANSACTION CALL OF THE RUN ONLY.  ON A BRAND
031300*    NEW DATA SET THE OPEN I-O COMES BACK STATUS '35' (NOT
031400*    FOUND) SO WE FALL BACK TO OUTPUT/CLOSE/REOPEN, THE SAME
031500*    TRICK RRTINIT USES FOR SEATS-FILE.
031600       ENSURE-FILES-OPEN SECTION.
031700       EFO010.
031800*        A SHORT CIRCUIT FOR EVERY CALL AFTER THE FIRST ONE OF
031900*        THE RUN - OPENING A FILE THAT IS ALREADY OPEN WOULD
032000*        JUST BE A WASTED I/O AND A CONFUSING STATUS CODE.
032100           IF WS-FILES-ARE-OPEN
032200               GO TO EFO999
032300           END-IF.
032400*        TEST THE CONDITION BEFORE ACTING ON IT.
032500*        NEITHER BRANCH FALLS THROUGH TO THE OTHER.
032600           IF RRT-TRACE-SW
032700               DISPLAY 'RRTBOOK TRACE - OPENING BOOKINGS-FILE '
032800                   'AND SEATS-FILE FOR THIS RUN'
032900           END-IF.
033000*        TRY THE NORMAL OPEN FIRST - MOST RUNS FIND THE FILE
033100*        ALREADY BUILT BY A PRIOR RUN OF THIS JOB STREAM.
033200       OPEN I-O BOOKINGS-FILE.
033300*        TEST THE CONDITION BEFORE ACTING ON IT.
033400*        NEITHER BRANCH FALLS THROUGH TO THE OTHER.
033500           IF WS-BOOKINGS-FILE-STATUS = '35'
033600               OPEN OUTPUT BOOKINGS-FILE
033700               CLOSE BOOKINGS-FILE
033800               OPEN I-O BOOKINGS-FILE
033900           END-IF.
034000*        TEST THE CONDITION BEFORE ACTING ON IT.
034100*        NEITHER BRANCH FALLS THROUGH TO THE OTHER.
034200           IF WS-BOOKINGS-FILE-STATUS NOT = '00'
034300               MOVE 'EFO010 - OPEN BOOKINGS-FILE FAILED' TO
034400                   WS-FAIL-MSG
034500               MOVE WS-BOOKINGS-FILE-STATUS TO WS-FAIL-STATUS-DISP
034600               PERFORM ABEND-THIS-TASK THRU ATT999
034700           END-IF.
034800*        SEATS-FILE IS SEEDED BY RRTINIT BEFORE THIS PROGRAM ID
034900*        EVER RUNS, SO WE DO NOT EXPECT A '35' HERE - IF WE GET
035000*        ONE, THE SEAT MASTER BUILD STEP WAS SKIPPED AND WE
035100*        SHOULD ABEND RATHER THAN BOOK AGAINST AN EMPTY FILE.
035200*        SEATS-FILE SHOULD ALREADY EXIST - RRTINIT BUILDS IT
035300*        BEFORE THIS PROGRAM IS EVER INVOKED IN THE JOB STREAM.
035400       OPEN I-O SEATS-FILE.
035500*        TEST THE CONDITION BEFORE ACTING ON IT.
035600*        NEITHER BRANCH FALLS THROUGH TO THE OTHER.
035700           IF WS-SEATS-FILE-STATUS NOT = '00'
035800               MOVE 'EFO010 - OPEN SEATS-FILE FAILED' TO
035900                   WS-FAIL-MSG
036000               MOVE WS-SEATS-FILE-STATUS TO WS-FAIL-STATUS-DISP
036100               PERFORM ABEND-THIS-TASK THRU ATT999
036200           END-IF.
036300*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
036400*        THE PREVIOUS VALUE IS DISCARDED, NOT MERGED.
036500           MOVE 'Y' TO WS-FILES-OPEN-SW.
036600*        NOW THAT THE LEDGER IS OPEN, FIND OUT WHAT THE LAST RUN
036700*        LEFT BEHIND BEFORE WE TRY TO BOOK ANYTHING.
036800           PERFORM DETERMINE-HIGHEST-BOOKING-ID THRU DHB999.
036900       EFO999.
037000           EXIT.
037100*    DETERMINE-HIGHEST-BOOKING-ID - THE RELATIVE ORGANIZATION OF
037200*    BOOKINGS-FILE GIVES US NO RECORD COUNT OF ITS OWN, SO WE
037300*    FIND THE HIGHEST BOOKING ID ALREADY ON FILE BY PROBING
037400*    SLOTS 1, 2, 3... UNTIL WE HIT ONE THAT IS NOT THERE.  A
037500*    FRESH FILE (NOTHING ON IT YET) LEAVES THIS AT ZERO, SO THE
037600*    FIRST BOOKING OF THE RUN BECOMES BOOKING 1.
037700       DETERMINE-HIGHEST-BOOKING-ID SECTION.
037800       DHB010.
037900*        RESET THE HIGH-WATER MARK AND START PROBING AT SLOT 1.
038000       MOVE ZERO TO WS-HIGHEST-BOOKING-ID.
038100*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
038200*        THE PREVIOUS VALUE IS DISCARDED, NOT MERGED.
038300           MOVE 1 TO WS-PROBE-ID.
038400*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
038500*        THE PREVIOUS VALUE IS DISCARDED, NOT MERGED.
038600           MOVE 'Y' TO WS-PROBE-FOUND-SW.
038700*        HAND OFF TO THE PARAGRAPH THAT DOES THE REAL WORK.
038800*        CONTROL RETURNS HERE WHEN THAT PARAGRAPH EXITS.
038900           PERFORM PROBE-NEXT-BOOKING THRU PNB999
039000               UNTIL WS-PROBE-FOUND-SW = 'N'.
039100*        TEST THE CONDITION BEFORE ACTING ON IT.
039200*        NEITHER BRANCH FALLS THROUGH TO THE OTHER.
039300           IF RRT-TRACE-SW
039400               DISPLAY 'RRTBOOK TRACE - HIGHEST BOOKING ID ON '
039500                   'FILE AT START OF RUN IS ' WS-HIGHEST-BOOKING-ID
039600           END-IF.
039700       DHB999.
039800           EXIT.
039900*    PROBE-NEXT-BOOKING - ONE KEYED READ AT WS-PROBE-ID.  IF THE
040000*    SLOT IS OCCUPIED WE RECORD IT AS THE NEW HIGH-WATER MARK
040100*    AND MOVE ON TO THE NEXT SLOT; IF IT IS NOT, WE HAVE FOUND
040200*    THE END OF THE LEDGER AND THE PROBE STOPS.
040300       PROBE-NEXT-BOOKING SECTION.
040400       PNB010.
040500*        ONE KEYED READ PER CANDIDATE SLOT - NO SEQUENTIAL PASS.
040600       MOVE WS-PROBE-ID TO WS-BOOKING-RELATIVE-KEY.
040700*        ONE KEYED READ AGAINST THE RELATIVE FILE.
040800*        THE RELATIVE KEY WAS SET JUST ABOVE THIS READ.
040900           READ BOOKINGS-FILE
041000               INVALID KEY
041100                   MOVE 'N' TO WS-PROBE-FOUND-SW
041200               NOT INVALID KEY
041300                   MOVE WS-PROBE-ID TO WS-HIGHEST-BOOKING-ID
041400                   ADD 1 TO WS-PROBE-ID
041500           END-READ.
041600       PNB999.
041700           EXIT.
041800*    EDIT-TRANSACTION-DATA - REJECT ANYTHING THE DRIVER FED US
041900*    THAT DOES NOT MEET MINIMUM SANITY RULES BEFORE WE EVER
042000*    TOUCH BOOKINGS-FILE OR SEATS-FILE.  A BLANK OR GARBLED
042100*    USER NAME IS REJECTED OUTRIGHT; A BOOK REQUEST FOR MORE
042200*    THAN 10 SEATS OR FEWER THAN 1 IS REJECTED; A CANCEL REQUEST
042300*    CARRYING A ZERO SEAT COUNT IS REJECTED.  NONE OF THESE
042400*    CHECKS LOOK AT THE FILES - THEY ARE PURE FIELD EDITS, SO
042500*    THIS SECTION RUNS BEFORE ENSURE-FILES-OPEN HAS ANY SAY IN
042600*    WHETHER THE TRANSACTION PROCEEDS.
042700       EDIT-TRANSACTION-DATA SECTION.
042800       ED010.
042900*        START OPTIMISTIC - THE CHECKS BELOW FLIP THIS TO 'N'
043000*        THE MOMENT ANY ONE RULE IS BROKEN.
043100       MOVE 'Y' TO WS-VALID-SW.
043200*        A BLANK NAME OR ONE CARRYING A CHARACTER OUTSIDE
043300*        VALID-NAME-CHARS (PUNCTUATION, CONTROL CHARACTERS, ETC)
043400*        IS AN IMMEDIATE REJECT - NO POINT CHECKING THE SEAT
043500*        COUNT RULES BELOW IF THE NAME ITSELF IS NO GOOD.
043600           IF TX-USER-NAME = SPACES
043700               OR TX-USER-NAME IS NOT VALID-NAME-CHARS
043800               MOVE 'N' TO WS-VALID-SW
043900               MOVE 'INVALID USER NAME' TO RES-REJECT-REASON
044000               GO TO ED999
044100           END-IF.
044200*        TEST THE CONDITION BEFORE ACTING ON IT.
044300*        NEITHER BRANCH FALLS THROUGH TO THE OTHER.
044400           IF TX-IS-BOOK
044500               IF TX-SEATS < 1 OR TX-SEATS > 10
044600                   MOVE 'N' TO WS-VALID-SW
044700                   MOVE 'SEATS REQUESTED OUT OF RANGE' TO
044800                       RES-REJECT-REASON
044900               END-IF
045000           END-IF.
045100*        TEST THE CONDITION BEFORE ACTING ON IT.
045200*        NEITHER BRANCH FALLS THROUGH TO THE OTHER.
045300           IF TX-IS-CANCEL
045400               IF TX-SEATS = ZERO
045500                   MOVE 'N' TO WS-VALID-SW
045600                   MOVE 'SEATS TO CANCEL MUST BE > 0' TO
045700                       RES-REJECT-REASON
045800               END-IF
045900           END-IF.
046000       ED999.
046100           EXIT.
046200*    BOOK-TICKET - THE CORE BOOKING PATH.  BUILD THE CURRENT
046300*    AVAILABLE-SEATS TABLE, VALIDATE ANY SEATS THE RIDER ASKED
046400*    FOR BY NUMBER, ASSIGN THE NEXT BOOKING ID, WRITE THE
046500*    BOOKING RECORD AS EITHER CONFIRMED OR WAITLISTED DEPENDING
046600*    ON WHETHER ENOUGH SEATS ARE FREE, AND - ONLY IF CONFIRMED -
046700*    ACTUALLY MARK THE CHOSEN SEATS AS HELD.  A WAITLISTED
046800*    BOOKING HOLDS NO SEAT UNTIL A LATER CANCELLATION FREES ONE
046900*    UP FOR IT (SEE PROCESS-WAITLIST).
047000       BOOK-TICKET SECTION.
047100       BT010.
047200*        HAND OFF TO THE PARAGRAPH THAT DOES THE REAL WORK.
047300*        CONTROL RETURNS HERE WHEN THAT PARAGRAPH EXITS.
047400           PERFORM BUILD-AVAILABLE-SEATS-TABLE THRU BAS999.
047500*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
047600*        THE PREVIOUS VALUE IS DISCARDED, NOT MERGED.
047700           MOVE 'Y' TO WS-SELECTION-OK-SW.
047800*        TEST THE CONDITION BEFORE ACTING ON IT.
047900*        NEITHER BRANCH FALLS THROUGH TO THE OTHER.
048000           IF TX-SELECTED-COUNT > ZERO
048100*            RIDER NAMED SPECIFIC SEATS - EVERY ONE OF THEM MUST
048200*            APPEAR IN THE CURRENT AVAILABLE-SEATS TABLE OR THE
048300*            WHOLE REQUEST IS REJECTED (WE DO NOT PARTIALLY
048400*            HONOUR A SEAT LIST).
048500               PERFORM VALIDATE-SELECTED-SEATS THRU VSS999
048600           END-IF.
048700*        A SELECTED-SEAT LIST THAT DID NOT PASS VALIDATION IS A
048800*        STRAIGHT REJECT - WE NEVER FALL BACK TO AUTO-ALLOCATE
048900*        ON BEHALF OF THE RIDER, THEY ASKED FOR SPECIFIC SEATS.
049000           IF WS-SELECTION-OK-SW = 'N'
049100               MOVE 'R' TO RES-OUTCOME-CODE
049200               MOVE 'SELECTED SEATS NOT AVAILABLE' TO
049300                   RES-REJECT-REASON
049400               GO TO BT999
049500           END-IF.
049600*        THE BOOKING ID IS SIMPLY THE NEXT INTEGER AFTER THE
049700*        CURRENT HIGH-WATER MARK - BOOKING IDS ARE NEVER REUSED,
049800*        EVEN AFTER A CANCELLATION.
049900           ADD 1 TO WS-HIGHEST-BOOKING-ID.
050000*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
050100*        THE PREVIOUS VALUE IS DISCARDED, NOT MERGED.
050200           MOVE WS-HIGHEST-BOOKING-ID TO WS-BOOKING-RELATIVE-KEY.
050300*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
050400*        THE PREVIOUS VALUE IS DISCARDED, NOT MERGED.
050500           MOVE WS-HIGHEST-BOOKING-ID TO BK-ID.
050600*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
050700*        THE PREVIOUS VALUE IS DISCARDED, NOT MERGED.
050800           MOVE WS-HIGHEST-BOOKING-ID TO RES-BOOKING-ID.
050900*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
051000*        THE PREVIOUS VALUE IS DISCARDED, NOT MERGED.
051100           MOVE TX-USER-NAME TO BK-USER-NAME.
051200*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
051300*        THE PREVIOUS VALUE IS DISCARDED, NOT MERGED.
051400           MOVE TX-SEATS TO BK-SEATS-BOOKED.
051500*        HAND OFF TO THE PARAGRAPH THAT DOES THE REAL WORK.
051600*        CONTROL RETURNS HERE WHEN THAT PARAGRAPH EXITS.
051700           PERFORM POPULATE-TIME-DATE THRU PTD999.
051800*        HAND OFF TO THE PARAGRAPH THAT DOES THE REAL WORK.
051900*        CONTROL RETURNS HERE WHEN THAT PARAGRAPH EXITS.
052000           PERFORM FORMAT-BOOKING-TIMESTAMP THRU FBT999.
052100*        THE BOOKING GOES ON FILE EITHER WAY - CONFIRMED IF
052200*        ENOUGH SEATS ARE CURRENTLY FREE, WAITLISTED OTHERWISE.
052300*        A WAITLISTED BOOKING IS NOT A REJECTION - THE RIDER
052400*        HOLDS A PLACE IN LINE AND MAY BE PROMOTED LATER.
052500           IF WS-AVAIL-COUNT < TX-SEATS
052600               MOVE 'WAITLISTED' TO BK-STATUS
052700               MOVE 'W' TO RES-OUTCOME-CODE
052800           ELSE
052900               MOVE 'CONFIRMED ' TO BK-STATUS
053000               MOVE 'A' TO RES-OUTCOME-CODE
053100           END-IF.
053200*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
053300*        THE PREVIOUS VALUE IS DISCARDED, NOT MERGED.
053400           MOVE BK-STATUS TO RES-FINAL-STATUS.
053500*        LAY DOWN A NEW RECORD ON THE LEDGER/MASTER.
053600*        AN INVALID KEY HERE IS A SHOP-STANDARD ABEND.
053700           WRITE BOOKING-RECORD
053800               INVALID KEY
053900                   MOVE 'BT010 - WRITE BOOKING-RECORD FAILED' TO
054000                       WS-FAIL-MSG
054100                   MOVE WS-BOOKINGS-FILE-STATUS TO
054200                       WS-FAIL-STATUS-DISP
054300                   PERFORM ABEND-THIS-TASK THRU ATT999
054400           END-WRITE.
054500*        TEST THE CONDITION BEFORE ACTING ON IT.
054600*        NEITHER BRANCH FALLS THROUGH TO THE OTHER.
054700           IF BK-CONFIRMED
054800*            ONLY A CONFIRMED BOOKING EVER TOUCHES SEATS-FILE -
054900*            CHOOSE THE ACTUAL SEATS (EXPLICIT LIST OR
055000*            AUTO-ALLOCATE FROM THE FRONT OF THE AVAILABLE
055100*            TABLE) AND MARK THEM HELD.
055200               PERFORM CHOOSE-SEATS-FOR-BOOKING THRU CSB999
055300               MOVE WS-HIGHEST-BOOKING-ID TO WS-ALLOC-BOOKING-ID
055400               PERFORM ALLOCATE-CHOSEN-SEATS THRU ACS999
055500           END-IF.
055600*        TEST THE CONDITION BEFORE ACTING ON IT.
055700*        NEITHER BRANCH FALLS THROUGH TO THE OTHER.
055800           IF RRT-TRACE-SW
055900               DISPLAY 'RRTBOOK TRACE - BOOK-TICKET RESULT ID='
056000                   BK-ID ' STATUS=' BK-STATUS ' AVAIL-WAS='
056100                   WS-AVAIL-COUNT
056200           END-IF.
056300*        HAND OFF TO THE PARAGRAPH THAT DOES THE REAL WORK.
056400*        CONTROL RETURNS HERE WHEN THAT PARAGRAPH EXITS.
056500           PERFORM EMIT-BOOKING-NOTICE THRU EBN999.
056600       BT999.
056700           EXIT.
056800*    VALIDATE-SELECTED-SEATS - THE RIDER NAMED TX-SELECTED-COUNT
056900*    SPECIFIC SEAT NUMBERS.  THAT COUNT MUST EQUAL TX-SEATS
057000*    EXACTLY, AND EVERY NAMED SEAT MUST STILL BE FREE.
057100       VALIDATE-SELECTED-SEATS SECTION.
057200       VSS010.
057300*        A MISMATCH BETWEEN THE NUMBER OF SEATS SELECTED AND THE
057400*        NUMBER OF SEATS REQUESTED IS A DATA PROBLEM ON THE
057500*        TRANSACTION ITSELF - THERE IS NO POINT CHECKING THE
057600*        INDIVIDUAL SEAT NUMBERS IN THAT CASE.
057700           IF TX-SELECTED-COUNT NOT = TX-SEATS
057800               MOVE 'N' TO WS-SELECTION-OK-SW
057900               GO TO VSS999
058000           END-IF.
058100*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
058200*        THE PREVIOUS VALUE IS DISCARDED, NOT MERGED.
058300           MOVE 1 TO WS-SEL-IX.
058400*        HAND OFF TO THE PARAGRAPH THAT DOES THE REAL WORK.
058500*        CONTROL RETURNS HERE WHEN THAT PARAGRAPH EXITS.
058600           PERFORM CHECK-ONE-SELECTED-SEAT THRU COS999
058700               UNTIL WS-SEL-IX > TX-SELECTED-COUNT
058800               OR WS-SELECTION-OK-SW = 'N'.
058900       VSS999.
059000           EXIT.
059100*    CHECK-ONE-SELECTED-SEAT - LOOK FOR ONE NAMED SEAT SOMEWHERE
059200*    IN THE AVAILABLE-SEATS TABLE.  IF IT IS NOT THERE, THE
059300*    WHOLE SELECTED LIST FAILS - SEE BOOK-TICKET ABOVE.
059400       CHECK-ONE-SELECTED-SEAT SECTION.
059500       COS010.
059600*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
059700*        THE PREVIOUS VALUE IS DISCARDED, NOT MERGED.
059800           MOVE 'N' TO WS-SEAT-FOUND-SW.
059900*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
060000*        THE PREVIOUS VALUE IS DISCARDED, NOT MERGED.
060100           MOVE 1 TO WS-AVAIL-IX.
060200*        HAND OFF TO THE PARAGRAPH THAT DOES THE REAL WORK.
060300*        CONTROL RETURNS HERE WHEN THAT PARAGRAPH EXITS.
060400           PERFORM MATCH-AVAILABLE-SEAT THRU MAS999
060500               UNTIL WS-AVAIL-IX > WS-AVAIL-COUNT
060600               OR WS-SEAT-FOUND-SW = 'Y'.
060700*        IF THE SCAN ABOVE NEVER SET THE FOUND SWITCH ON, THIS
060800*        PARTICULAR NAMED SEAT IS EITHER HELD BY SOMEONE ELSE OR
060900*        DOES NOT EXIST - EITHER WAY THE WHOLE SELECTION FAILS.
061000           IF WS-SEAT-FOUND-SW = 'N'
061100               MOVE 'N' TO WS-SELECTION-OK-SW
061200           END-IF.
061300*        BUMP THE RUNNING COUNT/ID BY ONE.
061400*        COBOL HAS NO ++ OPERATOR - THIS IS THE IDIOM.
061500           ADD 1 TO WS-SEL-IX.
061600       COS999.
061700           EXIT.
061800*    MATCH-AVAILABLE-SEAT - ONE COMPARE AGAINST ONE ENTRY OF THE
061900*    AVAILABLE-SEATS TABLE.
062000       MATCH-AVAILABLE-SEAT SECTION.
062100       MAS010.
062200*        TEST THE CONDITION BEFORE ACTING ON IT.
062300*        NEITHER BRANCH FALLS THROUGH TO THE OTHER.
062400           IF TX-SELECTED-SEATS(WS-SEL-IX) =
062500               WS-AVAIL-SEAT-ID(WS-AVAIL-IX)
062600               MOVE 'Y' TO WS-SEAT-FOUND-SW
062700           END-IF.
062800*        BUMP THE RUNNING COUNT/ID BY ONE.
062900*        COBOL HAS NO ++ OPERATOR - THIS IS THE IDIOM.
063000           ADD 1 TO WS-AVAIL-IX.
063100       MAS999.
063200           EXIT.
063300*    CHOOSE-SEATS-FOR-BOOKING - BUILD THE LIST OF SEAT NUMBERS
063400*    WE ARE ABOUT TO MARK AS HELD FOR THIS BOOKING.  IF THE
063500*    RIDER NAMED SPECIFIC SEATS, COPY THOSE STRAIGHT ACROSS
063600*    (THEY HAVE ALREADY BEEN VALIDATED); OTHERWISE AUTO-ALLOCATE
063700*    FROM THE FRONT OF THE AVAILABLE-SEATS TABLE.
063800       CHOOSE-SEATS-FOR-BOOKING SECTION.
063900       CSB010.
064000*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
064100*        THE PREVIOUS VALUE IS DISCARDED, NOT MERGED.
064200           MOVE ZERO TO WS-CHOSEN-COUNT.
064300*        TEST THE CONDITION BEFORE ACTING ON IT.
064400*        NEITHER BRANCH FALLS THROUGH TO THE OTHER.
064500           IF TX-SELECTED-COUNT > ZERO
064600               MOVE 1 TO WS-SEL-IX
064700               PERFORM COPY-ONE-SELECTED-SEAT THRU COSL999
064800                   UNTIL WS-SEL-IX > TX-SELECTED-COUNT
064900           ELSE
065000               MOVE 1 TO WS-AVAIL-IX
065100               PERFORM COPY-ONE-AVAILABLE-SEAT THRU COAV999
065200                   UNTIL WS-CHOSEN-COUNT >= TX-SEATS
065300                   OR WS-AVAIL-IX > WS-AVAIL-COUNT
065400           END-IF.
065500       CSB999.
065600           EXIT.
065700*    COPY-ONE-SELECTED-SEAT - ONE ELEMENT, ONE MOVE, OFF THE
065800*    RIDER'S EXPLICIT SEAT LIST INTO WS-CHOSEN-SEATS.  CALLED
065900*    ONLY WHEN THE RIDER NAMED SEATS BY NUMBER - THE LIST HAS
066000*    ALREADY PASSED VALIDATE-SELECTED-SEATS BY NOW.
066100       COPY-ONE-SELECTED-SEAT SECTION.
066200       COSL010.
066300*        BUMP THE RUNNING COUNT/ID BY ONE.
066400*        COBOL HAS NO ++ OPERATOR - THIS IS THE IDIOM.
066500           ADD 1 TO WS-CHOSEN-COUNT.
066600*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
066700*        THE PREVIOUS VALUE IS DISCARDED, NOT MERGED.
066800           MOVE TX-SELECTED-SEATS(WS-SEL-IX) TO
066900               WS-CHOSEN-SEAT-ID(WS-CHOSEN-COUNT).
067000*        BUMP THE RUNNING COUNT/ID BY ONE.
067100*        COBOL HAS NO ++ OPERATOR - THIS IS THE IDIOM.
067200           ADD 1 TO WS-SEL-IX.
067300       COSL999.
067400           EXIT.
067500*    COPY-ONE-AVAILABLE-SEAT - THE AUTO-ALLOCATE TWIN OF THE
067600*    PARAGRAPH ABOVE - TAKES THE NEXT SEAT OFF THE FRONT OF
067700*    WS-AVAIL-SEATS RATHER THAN OFF A RIDER-SUPPLIED LIST.
067800*    SHARED BY A FRESH BOOKING (CHOOSE-SEATS-FOR-BOOKING) AND A
067900*    WAITLIST PROMOTION (CHOOSE-SEATS-FOR-PROMOTION) - NEITHER
068000*    CARES WHICH CALLER IT CAME FROM.
068100       COPY-ONE-AVAILABLE-SEAT SECTION.
068200       COAV010.
068300*        BUMP THE RUNNING COUNT/ID BY ONE.
068400*        COBOL HAS NO ++ OPERATOR - THIS IS THE IDIOM.
068500           ADD 1 TO WS-CHOSEN-COUNT.
068600*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
068700*        THE PREVIOUS VALUE IS DISCARDED, NOT MERGED.
068800           MOVE WS-AVAIL-SEAT-ID(WS-AVAIL-IX) TO
068900               WS-CHOSEN-SEAT-ID(WS-CHOSEN-COUNT).
069000*        BUMP THE RUNNING COUNT/ID BY ONE.
069100*        COBOL HAS NO ++ OPERATOR - THIS IS THE IDIOM.
069200           ADD 1 TO WS-AVAIL-IX.
069300       COAV999.
069400           EXIT.
069500*    ALLOCATE-CHOSEN-SEATS - WALK WS-CHOSEN-SEATS AND MARK EACH
069600*    ONE HELD AGAINST WS-ALLOC-BOOKING-ID, THE BOOKING THAT IS
069700*    CLAIMING THEM (A NORMAL BOOKING OR A WAITLIST PROMOTION -
069800*    BOTH CALLERS SET WS-ALLOC-BOOKING-ID FIRST).
069900       ALLOCATE-CHOSEN-SEATS SECTION.
070000       ACS010.
070100*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
070200*        THE PREVIOUS VALUE IS DISCARDED, NOT MERGED.
070300           MOVE 1 TO WS-CHOSEN-IX.
070400*        HAND OFF TO THE PARAGRAPH THAT DOES THE REAL WORK.
070500*        CONTROL RETURNS HERE WHEN THAT PARAGRAPH EXITS.
070600           PERFORM ALLOCATE-ONE-SEAT THRU AOS999
070700               UNTIL WS-CHOSEN-IX > WS-CHOSEN-COUNT.
070800       ACS999.
070900           EXIT.
071000*    ALLOCATE-ONE-SEAT - READ THE SEAT, FLIP IT TO HELD, STAMP
071100*    THE OWNING BOOKING ID ON IT, AND REWRITE.  THIS IS THE ONLY
071200*    PLACE IN THE PROGRAM WHERE A SEAT ACTUALLY CHANGES HANDS.
071300       ALLOCATE-ONE-SEAT SECTION.
071400       AOS010.
071500*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
071600*        THE PREVIOUS VALUE IS DISCARDED, NOT MERGED.
071700           MOVE WS-CHOSEN-SEAT-ID(WS-CHOSEN-IX) TO
071800               WS-SEAT-RELATIVE-KEY.
071900*        ONE KEYED READ AGAINST THE RELATIVE FILE.
072000*        THE RELATIVE KEY WAS SET JUST ABOVE THIS READ.
072100           READ SEATS-FILE.
072200*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
072300*        THE PREVIOUS VALUE IS DISCARDED, NOT MERGED.
072400           MOVE 'Y' TO ST-IS-BOOKED.
072500*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
072600*        THE PREVIOUS VALUE IS DISCARDED, NOT MERGED.
072700           MOVE WS-ALLOC-BOOKING-ID TO ST-BOOKING-ID.
072800*        PUT THE UPDATED RECORD BACK IN ITS SAME SLOT.
072900*        REWRITE NEVER CHANGES WHICH SLOT A RECORD LIVES IN.
073000           REWRITE SEAT-RECORD
073100               INVALID KEY
073200                   MOVE 'AOS010 - REWRITE SEAT-RECORD FAILED' TO
073300                       WS-FAIL-MSG
073400                   MOVE WS-SEATS-FILE-STATUS TO
073500                       WS-FAIL-STATUS-DISP
073600                   PERFORM ABEND-THIS-TASK THRU ATT999
073700           END-REWRITE.
073800*        TEST THE CONDITION BEFORE ACTING ON IT.
073900*        NEITHER BRANCH FALLS THROUGH TO THE OTHER.
074000           IF RRT-TRACE-SW
074100               DISPLAY 'RRTBOOK TRACE - SEAT ' ST-SEAT-ID
074200                   ' ALLOCATED TO BOOKING ' WS-ALLOC-BOOKING-ID
074300           END-IF.
074400*        BUMP THE RUNNING COUNT/ID BY ONE.
074500*        COBOL HAS NO ++ OPERATOR - THIS IS THE IDIOM.
074600           ADD 1 TO WS-CHOSEN-IX.
074700       AOS999.
074800           EXIT.
074900*    BUILD-AVAILABLE-SEATS-TABLE - A FULL SCAN OF SEATS-FILE,
075000*    SEAT 1 THROUGH WS-TOTAL-SEATS, CAPTURING EVERY FREE SEAT
075100*    ID INTO WS-AVAIL-SEATS.  THIS IS REBUILT FROM SCRATCH EACH
075200*    TIME IT IS NEEDED RATHER THAN MAINTAINED INCREMENTALLY - ON
075300*    A 100 SEAT COACH THE COST OF THE SCAN IS TRIVIAL AND IT
075400*    CAN NEVER DRIFT OUT OF SYNC WITH THE FILE.
075500       BUILD-AVAILABLE-SEATS-TABLE SECTION.
075600       BAS010.
075700*        START THE AVAILABLE-SEATS TABLE EMPTY BEFORE THE SCAN.
075800       MOVE ZERO TO WS-AVAIL-COUNT.
075900*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
076000*        THE PREVIOUS VALUE IS DISCARDED, NOT MERGED.
076100           MOVE 1 TO WS-SEAT-SCAN-ID.
076200*        HAND OFF TO THE PARAGRAPH THAT DOES THE REAL WORK.
076300*        CONTROL RETURNS HERE WHEN THAT PARAGRAPH EXITS.
076400           PERFORM SCAN-ONE-SEAT THRU SOS999
076500               UNTIL WS-SEAT-SCAN-ID > WS-TOTAL-SEATS.
076600       BAS999.
076700           EXIT.
076800*    SCAN-ONE-SEAT - READ ONE SEAT SLOT; IF IT IS FREE, APPEND
076900*    ITS NUMBER TO WS-AVAIL-SEATS.  ST-SEAT-FREE IS THE 88-LEVEL
077000*    DEFINED IN RRTSTREC AGAINST ST-IS-BOOKED.
077100       SCAN-ONE-SEAT SECTION.
077200       SOS010.
077300*        ONE READ, ONE TEST - APPEND THE SEAT NUMBER ONLY WHEN
077400*        THE SLOT IS CURRENTLY FREE.
077500       MOVE WS-SEAT-SCAN-ID TO WS-SEAT-RELATIVE-KEY.
077600*        ONE KEYED READ AGAINST THE RELATIVE FILE.
077700*        THE RELATIVE KEY WAS SET JUST ABOVE THIS READ.
077800           READ SEATS-FILE.
077900*        TEST THE CONDITION BEFORE ACTING ON IT.
078000*        NEITHER BRANCH FALLS THROUGH TO THE OTHER.
078100           IF ST-SEAT-FREE
078200               ADD 1 TO WS-AVAIL-COUNT
078300               MOVE ST-SEAT-ID TO WS-AVAIL-SEAT-ID(WS-AVAIL-COUNT)
078400           END-IF.
078500*        BUMP THE RUNNING COUNT/ID BY ONE.
078600*        COBOL HAS NO ++ OPERATOR - THIS IS THE IDIOM.
078700           ADD 1 TO WS-SEAT-SCAN-ID.
078800       SOS999.
078900           EXIT.
079000*    CANCEL-BOOKING - FIND THE MOST RECENT CONFIRMED BOOKING ON
079100*    FILE FOR THIS RIDER (WAITLISTED BOOKINGS ARE NOT ELIGIBLE -
079200*    SEE RQ-2490 IN THE CHANGE LOG), CANCEL IT, RELEASE WHATEVER
079300*    SEATS IT HELD, AND THEN GIVE THE WAITLIST A CHANCE TO CLAIM
079400*    THOSE NEWLY-FREED SEATS.
079500       CANCEL-BOOKING SECTION.
079600       CB010.
079700*        ZERO MEANS 'NOT FOUND YET' - THE SCAN BELOW LEAVES IT
079800*        AT ZERO IF THE USER HAS NO CONFIRMED BOOKING ON FILE.
079900       MOVE ZERO TO WS-CANCEL-BOOKING-ID.
080000*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
080100*        THE PREVIOUS VALUE IS DISCARDED, NOT MERGED.
080200           MOVE 1 TO WS-SCAN-ID.
080300*        HAND OFF TO THE PARAGRAPH THAT DOES THE REAL WORK.
080400*        CONTROL RETURNS HERE WHEN THAT PARAGRAPH EXITS.
080500           PERFORM SCAN-FOR-CANCELLABLE THRU SFC999
080600               UNTIL WS-SCAN-ID > WS-HIGHEST-BOOKING-ID
080700               OR WS-CANCEL-BOOKING-ID NOT = ZERO.
080800*        NOTHING CONFIRMED ON FILE FOR THIS USER - REJECT THE
080900*        CANCEL RATHER THAN QUIETLY DOING NOTHING, SO THE RIDER
081000*        (OR OPERATIONS, READING THE JOB LOG) KNOWS IT DID NOT
081100*        TAKE.
081200           IF WS-CANCEL-BOOKING-ID = ZERO
081300               MOVE 'R' TO RES-OUTCOME-CODE
081400               MOVE 'NO CONFIRMED BOOKING FOUND FOR USER' TO
081500                   RES-REJECT-REASON
081600               GO TO CB999
081700           END-IF.
081800*        FOUND ONE - REPORT ITS ID BACK TO THE CALLER EVEN
081900*        THOUGH THE STATUS WORDING COMES FROM BK-STATUS BELOW.
082000       MOVE WS-CANCEL-BOOKING-ID TO RES-BOOKING-ID.
082100*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
082200*        THE PREVIOUS VALUE IS DISCARDED, NOT MERGED.
082300           MOVE WS-CANCEL-BOOKING-ID TO WS-BOOKING-RELATIVE-KEY.
082400*        ONE KEYED READ AGAINST THE RELATIVE FILE.
082500*        THE RELATIVE KEY WAS SET JUST ABOVE THIS READ.
082600           READ BOOKINGS-FILE.
082700*        FLIP THE LEDGER ENTRY AND PUT IT BACK - THE BOOKING
082800*        RECORD NEVER LEAVES THE FILE, IT JUST CHANGES STATUS.
082900       MOVE 'CANCELLED ' TO BK-STATUS.
083000*        PUT THE UPDATED RECORD BACK IN ITS SAME SLOT.
083100*        REWRITE NEVER CHANGES WHICH SLOT A RECORD LIVES IN.
083200           REWRITE BOOKING-RECORD
083300               INVALID KEY
083400                   MOVE 'CB010 - REWRITE BOOKING-RECORD FAILED' TO
083500                       WS-FAIL-MSG
083600                   MOVE WS-BOOKINGS-FILE-STATUS TO
083700                       WS-FAIL-STATUS-DISP
083800                   PERFORM ABEND-THIS-TASK THRU ATT999
083900           END-REWRITE.
084000*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
084100*        THE PREVIOUS VALUE IS DISCARDED, NOT MERGED.
084200           MOVE 'C' TO RES-OUTCOME-CODE.
084300*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
084400*        THE PREVIOUS VALUE IS DISCARDED, NOT MERGED.
084500           MOVE BK-STATUS TO RES-FINAL-STATUS.
084600*        TEST THE CONDITION BEFORE ACTING ON IT.
084700*        NEITHER BRANCH FALLS THROUGH TO THE OTHER.
084800           IF RRT-TRACE-SW
084900               DISPLAY 'RRTBOOK TRACE - CANCELLING BOOKING '
085000                   WS-CANCEL-BOOKING-ID ' FOR ' TX-USER-NAME
085100           END-IF.
085200*        HAND OFF TO THE PARAGRAPH THAT DOES THE REAL WORK.
085300*        CONTROL RETURNS HERE WHEN THAT PARAGRAPH EXITS.
085400           PERFORM EMIT-CANCEL-NOTICE THRU ECN999.
085500*        RELEASING THE SEATS AND GIVING THE WAITLIST A CHANCE
085600*        AT THEM HAPPEN EVEN IF THIS BOOKING HELD NO SEATS OF
085700*        ITS OWN - BOTH PERFORMS BELOW ARE SAFE NO-OPS IN THAT
085800*        CASE (SEE THE BANNER COMMENTS ON EACH).
085900           PERFORM RELEASE-SEATS-FOR-BOOKING THRU RSB999.
086000*        HAND OFF TO THE PARAGRAPH THAT DOES THE REAL WORK.
086100*        CONTROL RETURNS HERE WHEN THAT PARAGRAPH EXITS.
086200           PERFORM PROCESS-WAITLIST THRU PW999.
086300       CB999.
086400           EXIT.
086500*    SCAN-FOR-CANCELLABLE - ONE SEQUENTIAL PASS OF BOOKINGS-FILE
086600*    LOOKING FOR A CONFIRMED BOOKING BELONGING TO THIS USER.  THE
086700*    CALLING UNTIL IN CB010 STOPS THIS PASS THE INSTANT THE FIRST
086800*    MATCH IS FOUND SCANNING FORWARD FROM SLOT 1, SO A USER WITH
086900*    MORE THAN ONE CONFIRMED BOOKING ALWAYS HAS THE EARLIEST ONE
087000*    ON FILE CANCELLED, PER THE LEDGER-ORDER RULE.
087100       SCAN-FOR-CANCELLABLE SECTION.
087200       SFC010.
087300*        COMPARE THE NAME ON FILE TO THE NAME ON THE
087400*        CANCELLATION REQUEST - A CASE-SENSITIVE, EXACT MATCH.
087500       MOVE WS-SCAN-ID TO WS-BOOKING-RELATIVE-KEY.
087600*        ONE KEYED READ AGAINST THE RELATIVE FILE.
087700*        THE RELATIVE KEY WAS SET JUST ABOVE THIS READ.
087800           READ BOOKINGS-FILE.
087900*        TEST THE CONDITION BEFORE ACTING ON IT.
088000*        NEITHER BRANCH FALLS THROUGH TO THE OTHER.
088100           IF BK-USER-NAME = TX-USER-NAME AND BK-CONFIRMED
088200               MOVE WS-SCAN-ID TO WS-CANCEL-BOOKING-ID
088300           END-IF.
088400*        BUMP THE RUNNING COUNT/ID BY ONE.
088500*        COBOL HAS NO ++ OPERATOR - THIS IS THE IDIOM.
088600           ADD 1 TO WS-SCAN-ID.
088700       SFC999.
088800           EXIT.
088900*    RELEASE-SEATS-FOR-BOOKING - SCAN ALL WS-TOTAL-SEATS SEATS
089000*    LOOKING FOR ANY STILL STAMPED WITH THE CANCELLED BOOKING
089100*    ID, AND FREE THEM.  A WAITLISTED BOOKING NEVER HELD A SEAT
089200*    SO THIS SCAN SIMPLY FINDS NOTHING TO DO FOR ONE - SAFE TO
089300*    RUN UNCONDITIONALLY.
089400       RELEASE-SEATS-FOR-BOOKING SECTION.
089500       RSB010.
089600*        SCAN THE WHOLE COACH LOOKING FOR SEATS STAMPED WITH
089700*        THE BOOKING ID JUST CANCELLED.
089800       MOVE 1 TO WS-SEAT-SCAN-ID.
089900*        HAND OFF TO THE PARAGRAPH THAT DOES THE REAL WORK.
090000*        CONTROL RETURNS HERE WHEN THAT PARAGRAPH EXITS.
090100           PERFORM RELEASE-ONE-SEAT THRU ROS999
090200               UNTIL WS-SEAT-SCAN-ID > WS-TOTAL-SEATS.
090300       RSB999.
090400           EXIT.
090500*    RELEASE-ONE-SEAT - TEST ONE SEAT SLOT; IF IT IS HELD BY THE
090600*    BOOKING JUST CANCELLED, FREE IT AND CLEAR ITS OWNING
090700*    BOOKING ID BACK TO ZERO.
090800       RELEASE-ONE-SEAT SECTION.
090900       ROS010.
091000*        A SEAT NOT HELD BY THIS BOOKING IS LEFT UNTOUCHED -
091100*        THIS TEST IS WHAT MAKES THE WHOLE SCAN SAFE TO RUN
091200*        EVEN WHEN THE CANCELLED BOOKING WAS WAITLISTED.
091300       MOVE WS-SEAT-SCAN-ID TO WS-SEAT-RELATIVE-KEY.
091400*        ONE KEYED READ AGAINST THE RELATIVE FILE.
091500*        THE RELATIVE KEY WAS SET JUST ABOVE THIS READ.
091600           READ SEATS-FILE.
091700*        TEST THE CONDITION BEFORE ACTING ON IT.
091800*        NEITHER BRANCH FALLS THROUGH TO THE OTHER.
091900           IF ST-BOOKING-ID = WS-CANCEL-BOOKING-ID
092000               AND ST-SEAT-HELD
092100               MOVE 'N' TO ST-IS-BOOKED
092200               MOVE ZERO TO ST-BOOKING-ID
092300               REWRITE SEAT-RECORD
092400                   INVALID KEY
092500                       MOVE 'ROS010 - REWRITE SEAT FAILED' TO
092600                           WS-FAIL-MSG
092700                       MOVE WS-SEATS-FILE-STATUS TO
092800                           WS-FAIL-STATUS-DISP
092900                       PERFORM ABEND-THIS-TASK THRU ATT999
093000               END-REWRITE
093100               IF RRT-TRACE-SW
093200                   DISPLAY 'RRTBOOK TRACE - SEAT '
093300                       WS-SEAT-SCAN-ID ' RELEASED FROM BOOKING '
093400                       WS-CANCEL-BOOKING-ID
093500               END-IF
093600           END-IF.
093700*        BUMP THE RUNNING COUNT/ID BY ONE.
093800*        COBOL HAS NO ++ OPERATOR - THIS IS THE IDIOM.
093900           ADD 1 TO WS-SEAT-SCAN-ID.
094000       ROS999.
094100           EXIT.
094200*    PROCESS-WAITLIST - AFTER A CANCELLATION HAS FREED ONE OR
094300*    MORE SEATS, REBUILD THE AVAILABLE-SEATS TABLE AND WALK THE
094400*    BOOKINGS LEDGER IN BOOKING-ID ORDER, PROMOTING THE FIRST
094500*    WAITLISTED BOOKING THAT CAN NOW BE FULLY SATISFIED.  A
094600*    WAITLISTED BOOKING FOR MORE SEATS THAN ARE CURRENTLY FREE
094700*    IS LEFT WAITLISTED AND WE MOVE ON TO THE NEXT ONE - FIRST
094800*    IN LINE WHO FITS WINS, NOT STRICT FIRST-IN-LINE.
094900       PROCESS-WAITLIST SECTION.
095000       PW010.
095100*        REBUILD THE AVAILABLE TABLE FRESH - THE CANCELLATION
095200*        JUST PROCESSED MAY HAVE FREED ONE OR MORE SEATS.
095300       PERFORM BUILD-AVAILABLE-SEATS-TABLE THRU BAS999.
095400*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
095500*        THE PREVIOUS VALUE IS DISCARDED, NOT MERGED.
095600           MOVE 1 TO WS-SCAN-ID.
095700*        HAND OFF TO THE PARAGRAPH THAT DOES THE REAL WORK.
095800           PERFORM PROMOTE-ONE-WAITLISTED THRU POW999
095900               UNTIL WS-SCAN-ID > WS-HIGHEST-BOOKING-ID.
096000       PW999.
096100           EXIT.
096200*    PROMOTE-ONE-WAITLISTED - TEST ONE BOOKING SLOT; IF IT IS
096300*    WAITLISTED AND ENOUGH SEATS ARE NOW FREE, FLIP IT TO
096400*    CONFIRMED, CLAIM THE SEATS, REMOVE THEM FROM THE STILL-
096500*    AVAILABLE TABLE SO A LATER SLOT IN THE SAME PASS CANNOT
096600*    CLAIM THEM TWICE, AND SEND THE SAME BOOKING NOTICE A FRESH
096700*    CONFIRMATION WOULD GET.
096800       PROMOTE-ONE-WAITLISTED SECTION.
096900       POW010.
097000*        ONLY A WAITLISTED BOOKING IS A PROMOTION CANDIDATE -
097100*        A CONFIRMED OR CANCELLED ONE IS SKIPPED OUTRIGHT.
097200       MOVE WS-SCAN-ID TO WS-BOOKING-RELATIVE-KEY.
097300*        ONE KEYED READ AGAINST THE RELATIVE FILE.
097400           READ BOOKINGS-FILE.
097500*        TEST THE CONDITION BEFORE ACTING ON IT.
097600           IF BK-WAITLISTED AND WS-AVAIL-COUNT >= BK-SEATS-BOOKED
097700               IF RRT-TRACE-SW
097800                   DISPLAY 'RRTBOOK TRACE - PROMOTING WAITLISTED '
097900                       'BOOKING ' WS-SCAN-ID ' - ' BK-SEATS-BOOKED
098000                       ' SEATS NOW AVAILABLE'
098100               END-IF
098200               MOVE 'CONFIRMED ' TO BK-STATUS
098300               REWRITE BOOKING-RECORD
098400                   INVALID KEY
098500                       MOVE 'POW010 - REWRITE BOOKING FAILED' TO
098600                           WS-FAIL-MSG
098700                       MOVE WS-BOOKINGS-FILE-STATUS TO
098800                           WS-FAIL-STATUS-DISP
098900                       PERFORM ABEND-THIS-TASK THRU ATT999
099000               END-REWRITE
099100               PERFORM CHOOSE-SEATS-FOR-PROMOTION THRU CSP999
099200               MOVE WS-SCAN-ID TO WS-ALLOC-BOOKING-ID
099300               PERFORM ALLOCATE-CHOSEN-SEATS THRU ACS999
099400               PERFORM REMOVE-CHOSEN-FROM-AVAILABLE THRU RCA999
099500               PERFORM EMIT-BOOKING-NOTICE THRU EBN999
099600           END-IF.
099700*        BUMP THE RUNNING COUNT/ID BY ONE.
099800           ADD 1 TO WS-SCAN-ID.
099900       POW999.
100000           EXIT.
100100*    CHOOSE-SEATS-FOR-PROMOTION - A PROMOTION NEVER HONOURS AN
100200*    EXPLICIT SEAT LIST (THE ORIGINAL TRANSACTION IS LONG GONE
100300*    BY THE TIME A LATER CANCELLATION TRIGGERS THIS PASS) - IT
100400*    ALWAYS AUTO-ALLOCATES FROM THE FRONT OF WHAT IS AVAILABLE.
100500*    SEE THE 05/21/03 CHANGE LOG ENTRY ABOVE.
100600       CHOOSE-SEATS-FOR-PROMOTION SECTION.
100700       CSP010.
100800*        TAKE WHATEVER IS AT THE FRONT OF THE TABLE - A
100900*        PROMOTION NEVER HAD AN EXPLICIT SEAT LIST TO HONOUR.
101000       MOVE ZERO TO WS-CHOSEN-COUNT.
101100*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
101200           MOVE 1 TO WS-AVAIL-IX.
101300*        HAND OFF TO THE PARAGRAPH THAT DOES THE REAL WORK.
101400           PERFORM COPY-ONE-AVAILABLE-SEAT THRU COAV999
101500               UNTIL WS-CHOSEN-COUNT >= BK-SEATS-BOOKED
101600               OR WS-AVAIL-IX > WS-AVAIL-COUNT.
101700       CSP999.
101800           EXIT.
101900*    REMOVE-CHOSEN-FROM-AVAILABLE - THE SEATS JUST ALLOCATED TO
102000*    A PROMOTION ARE STILL SITTING IN WS-AVAIL-SEATS (BUILT
102100*    BEFORE THE PROMOTION RAN) - SQUEEZE THEM OUT BY SHIFTING
102200*    EVERYTHING AFTER THEM DOWN, SO A SECOND PROMOTION LATER IN
102300*    THE SAME PASS DOES NOT SEE THEM AS STILL FREE.
102400       REMOVE-CHOSEN-FROM-AVAILABLE SECTION.
102500       RCA010.
102600*        SLIDE EVERYTHING PAST THE CHOSEN SEATS DOWN BY
102700*        WS-CHOSEN-COUNT POSITIONS TO CLOSE THE GAP.
102800       MOVE 1 TO WS-SHIFT-IX.
102900*        HAND OFF TO THE PARAGRAPH THAT DOES THE REAL WORK.
103000           PERFORM SHIFT-ONE-AVAILABLE THRU SOA999
103100               UNTIL WS-SHIFT-IX > (WS-AVAIL-COUNT -
103200               WS-CHOSEN-COUNT).
103300*        BACK THE COUNT OFF BY THE AMOUNT JUST CONSUMED.
103400           SUBTRACT WS-CHOSEN-COUNT FROM WS-AVAIL-COUNT.
103500       RCA999.
103600           EXIT.
103700*    SHIFT-ONE-AVAILABLE - MOVE ONE ENTRY DOWN BY WS-CHOSEN-COUNT
103800*    POSITIONS - THE MECHANICS OF THE COMPACTION DESCRIBED IN
103900*    THE BANNER ABOVE REMOVE-CHOSEN-FROM-AVAILABLE.
104000       SHIFT-ONE-AVAILABLE SECTION.
104100       SOA010.
104200*        THE SOURCE POSITION IS ALWAYS WS-CHOSEN-COUNT SLOTS
104300*        AHEAD OF THE DESTINATION - THAT OFFSET NEVER CHANGES
104400*        DURING A SINGLE COMPACTION PASS.
104500       COMPUTE WS-SHIFT-SRC = WS-SHIFT-IX + WS-CHOSEN-COUNT.
104600*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
104700           MOVE WS-AVAIL-SEAT-ID(WS-SHIFT-SRC) TO
104800               WS-AVAIL-SEAT-ID(WS-SHIFT-IX).
104900*        BUMP THE RUNNING COUNT/ID BY ONE.
105000           ADD 1 TO WS-SHIFT-IX.
105100       SOA999.
105200           EXIT.
105300*    EMIT-BOOKING-NOTICE - THE RAILWAY HAS NEVER HAD A REAL
105400*    E-MAIL GATEWAY ON THE BATCH SIDE, SO "NOTIFYING" THE RIDER
105500*    HAS ALWAYS MEANT A PAIR OF DISPLAY LINES ON THE JOB LOG -
105600*    OPERATIONS GREPS THESE OUT IF A RIDER CALLS IN ASKING WHY
105700*    THEY NEVER GOT THEIR CONFIRMATION.
105800       EMIT-BOOKING-NOTICE SECTION.
105900       EBN010.
106000*        TWO LINES PER NOTICE - A JOB-LOG LINE AND THE
106100*        'SIMULATED E-MAIL' LINE OPERATIONS GREPS FOR.
106200       DISPLAY 'RRTBOOK - BOOKING ' BK-ID ' ' BK-USER-NAME
106300               ' SEATS=' BK-SEATS-BOOKED ' STATUS=' BK-STATUS.
106400*        A JOB-LOG LINE FOR OPERATIONS TO READ LATER.
106500           DISPLAY '          SIMULATED E-MAIL TO ' BK-USER-NAME
106600               ': YOUR BOOKING ' BK-ID ' IS ' BK-STATUS.
106700       EBN999.
106800           EXIT.
106900*    EMIT-CANCEL-NOTICE - THE CANCELLATION TWIN OF THE NOTICE
107000*    ABOVE.  SAME JOB-LOG CONVENTION, DIFFERENT WORDING.
107100       EMIT-CANCEL-NOTICE SECTION.
107200       ECN010.
107300*        SAME TWO-LINE CONVENTION AS EMIT-BOOKING-NOTICE.
107400       DISPLAY 'RRTBOOK - CANCELLED BOOKING ' BK-ID
107500               ' FOR ' BK-USER-NAME.
107600*        A JOB-LOG LINE FOR OPERATIONS TO READ LATER.
107700           DISPLAY '          SIMULATED E-MAIL TO ' BK-USER-NAME
107800               ': YOUR BOOKING ' BK-ID ' IS CANCELLED.'.
107900       ECN999.
108000           EXIT.
108100*    FORMAT-BOOKING-TIMESTAMP - BUILD THE 19-BYTE STAMP MOVED
108200*    INTO BK-BOOKING-TIME.  WS-RUN-DATE-YY IS A TWO-DIGIT YEAR
108300*    SO WE ADD IT TO 2000 RATHER THAN CONCATENATE A CENTURY
108400*    DIGIT - THE SAME APPROACH TAKEN FOR THE Y2K FIX NOTED
108500*    ABOVE IN THE CHANGE LOG.
108600       FORMAT-BOOKING-TIMESTAMP SECTION.
108700       FBT010.
108800*        2000 PLUS THE TWO-DIGIT RUN YEAR - SEE THE Y2K ENTRY
108900*        IN THE CHANGE LOG ABOVE FOR WHY WE STOPPED
109000*        CONCATENATING A CENTURY DIGIT DIRECTLY.
109100       MOVE 2000 TO WS-STAMP-YYYY.
109200*        BUMP THE RUNNING COUNT/ID BY ONE.
109300           ADD WS-RUN-DATE-YY TO WS-STAMP-YYYY.
109400*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
109500           MOVE WS-RUN-DATE-MM TO WS-STAMP-MM.
109600*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
109700           MOVE WS-RUN-DATE-DD TO WS-STAMP-DD.
109800*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
109900           MOVE WS-TIME-NOW-GRP-HH TO WS-STAMP-HH.
110000*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
110100           MOVE WS-TIME-NOW-GRP-MM TO WS-STAMP-MI.
110200*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
110300           MOVE WS-TIME-NOW-GRP-SS TO WS-STAMP-SS.
110400*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
110500           MOVE WS-STAMP-OUT TO BK-BOOKING-TIME.
110600       FBT999.
110700           EXIT.
110800*    POPULATE-TIME-DATE - TWO ACCEPT VERBS, NO INTRINSIC
110900*    FUNCTIONS - THE SAME HOUSE STYLE AS RRTINIT.
111000       POPULATE-TIME-DATE SECTION.
111100       PTD010.
111200*        SAME TWO ACCEPT VERBS RRTINIT USES - NO INTRINSIC
111300*        FUNCTIONS, HOUSE STYLE SINCE THE ORIGINAL OCCA SYSTEM.
111400       ACCEPT WS-RUN-DATE FROM DATE.
111500*        PULL TODAY'S DATE/TIME FROM THE SYSTEM CLOCK.
111600           ACCEPT WS-TIME-NOW FROM TIME.
111700       PTD999.
111800           EXIT.
111900*    CLOSE-ENGINE-FILES - REACHED ONLY ON THE END-OF-RUN CALL
112000*    FROM RRTMENU.  RELEASES OUR I-O HOLD ON BOTH FILES SO
112100*    RRTMENU CAN REOPEN THEM INPUT FOR THE SEAT MAP, HISTORY AND
112200*    STATISTICS REPORTS.
112300       CLOSE-ENGINE-FILES SECTION.
112400       CEF010.
112500*        CLOSE BOTH FILES TOGETHER - NEITHER IS EVER LEFT OPEN
112600*        WHILE THE OTHER IS CLOSED.
112700       IF WS-FILES-ARE-OPEN
112800               CLOSE BOOKINGS-FILE
112900               CLOSE SEATS-FILE
113000               MOVE 'N' TO WS-FILES-OPEN-SW
113100           END-IF.
113200       CEF999.
113300           EXIT.
113400*    ABEND-THIS-TASK - SAME SHOP-STANDARD SHUTDOWN AS RRTINIT.
113500       ABEND-THIS-TASK SECTION.
113600       ATT010.
113700*        ONE LAST DISPLAY FOR THE JOB LOG BEFORE GOING DOWN -
113800*        SAME SHOP-STANDARD SHUTDOWN AS RRTINIT AND RRTMENU.
113900       DISPLAY WS-FAIL-INFO.
114000*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
114100           MOVE 16 TO RETURN-CODE.
114200*        CONTINUE THE STEP STARTED ABOVE.
114300           STOP RUN.
114400       ATT999.
114500           EXIT.
