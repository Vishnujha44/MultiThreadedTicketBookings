000100******************************************************************
000200*    RRTTXREC  -  BOOKING-TRANSACTION INPUT RECORD               *
000300*    ONE RECORD PER BOOK/CANCEL REQUEST ON TRANSACTIONS-FILE,    *
000400*    READ AND APPLIED IN FILE ORDER BY RRTMENU.                  *
000500*                                                                *
000600*    1996-07-02 RWC  ORIGINAL LAYOUT                             *
001000*    2003-05-21 DNP  ADDED TX-SELECTED-SEATS TABLE, REQ RQ-2218  *
001100******************************************************************
001200 01  BOOKING-TRANSACTION.
001300     03  TX-TYPE                      PIC X(1).
001400         88  TX-IS-BOOK               VALUE 'B'.
001500         88  TX-IS-CANCEL             VALUE 'C'.
001600     03  TX-USER-NAME                 PIC X(50).
001700     03  TX-SEATS                     PIC 9(4).
001800     03  TX-SELECTED-COUNT            PIC 9(2).
001900     03  TX-SELECTED-SEATS OCCURS 10 TIMES
002000                                       PIC 9(4).
002100     03  FILLER                       PIC X(19).
