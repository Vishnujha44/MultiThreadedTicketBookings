000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. RRTMENU.
000300       AUTHOR. JAMES OGORMAN.
000400       INSTALLATION. CENTRAL COAST RAILWAY - DATA PROCESSING.
000500       DATE-WRITTEN. 02/14/95.
000600       DATE-COMPILED.
000700       SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*    RRTMENU  -  NIGHTLY BOOKING BATCH DRIVER                    *
001000*                                                                *
001100*    READS TRANSACTIONS-FILE IN ORDER, CALLS RRTBOOK ONCE PER    *
001200*    BOOK/CANCEL REQUEST, THEN PRODUCES THE SEAT MAP, BOOKING    *
001300*    HISTORY, BOOKING STATISTICS AND CSV EXPORT.  THIS IS THE    *
001400*    DRIVER THAT USED TO BE THE "RRT MENU" CICS TRANSACTION -    *
001500*    THE MENU CHOICES ARE NOW JUST RECORDS ON A FILE.            *
001600*                                                                *
001700*    CHANGE LOG                                                  *
001800*    ----------                                                  *
001900*    02/14/95 JOG  ORIGINAL PROGRAM.  CARRIES FORWARD THE        *
002000*             DISPATCH STYLE OF THE OLD "RRT" MENU TRANSACTION,   *
002100*             ONE EVALUATE PER REQUEST INSTEAD OF ONE PER         *
002200*             KEYSTROKE.                                          *
002300*    09/02/95 JOG  ADDED THE CSV EXPORT STEP PER REQ RQ-1050 -    *
002400*             OPERATIONS WANTED A FILE THEY COULD LOAD INTO A     *
002500*             SPREADSHEET WITHOUT CALLING DP.                     *
002600*    03/11/96 TJM  STATS REPORT REWRITTEN TO USE A 3-ENTRY        *
002700*             ACCUMULATOR TABLE INSTEAD OF A SEPARATE SORT STEP.  *
002800*             REQ RQ-1180.                                        *
002900*    11/09/99 TJM  Y2K REVIEW - NO DATE ARITHMETIC IN THIS        *
003000*             MODULE, BOOKING TIMESTAMPS PASS THROUGH UNCHANGED.  *
003100*    05/21/03 DNP  REPORTS NOW REOPEN BOOKINGS-FILE FOR EACH      *
003200*             PASS INSTEAD OF SHARING ONE OPEN - SIMPLER TO       *
003300*             MAINTAIN AFTER RQ-2217 FROZE THE RECORD LAYOUT.     *
003400*    09/14/07 DNP  ADDED THE SEAT-STATUS-CHARS SANITY CHECK IN    *
003500*             THE SEAT MAP REPORT AFTER A BAD TAPE RESTORE LEFT   *
003600*             GARBAGE IN ST-IS-BOOKED.  REQ RQ-2491.              *
003700*    03/08/12 JOG  RETIRED THE LAST OF THE ONLINE RRT MENU        *
003800*             SCREENS - THIS DRIVER NOW RUNS UNATTENDED EVERY     *
003900*             NIGHT OUT OF THE SCHEDULER.  REQ RQ-3360.           *
004000*    07/02/14 JOG  WIRED RRT-SKIP-EXPORT-SW (UPSI-0 BIT 0) SO     *
004100*             A RERUN THAT IS ONLY CHASING THE SEAT MAP OR THE    *
004200*             HISTORY REPORT CAN SKIP THE CSV EXPORT STEP -       *
004300*             OPERATIONS ASKED FOR THIS BECAUSE A BUSY NIGHT CAN  *
004400*             PRODUCE AN EXPORT FILE LARGER THAN THE SPREADSHEET  *
004500*             TOOL THEY IMPORT IT INTO CAN HANDLE, AND A RERUN    *
004600*             USED TO REGENERATE IT EVERY TIME EVEN WHEN NOBODY   *
004700*             WAS GOING TO OPEN IT.  REQ RQ-3711.                 *
004800*    07/16/14 JOG  ADDED THE RANDOM BOOKING BATCH (UPSI-0 BIT 1, *
004900*             RRT-RUN-RANDOM-BATCH-SW) FOR USE IN THE DP TEST     *
005000*             REGION ONLY - IT DRIVES FIVE FIXED AUTO-ALLOCATE    *
005100*             BOOKINGS THROUGH THE SAME RRTBOOK ENGINE THE       *
005200*             OVERNIGHT TRANSACTIONS USE, SO QA CAN EXERCISE     *
005300*             THE SEAT MAP AND STATISTICS REPORTS WITHOUT         *
005400*             WAITING ON A REAL TRANSACTIONS-FILE.  REQ RQ-3714.  *
005500*             SWITCH IS OFF IN PRODUCTION - SEE THE OPERATIONS    *
005600*             RUNBOOK FOR THE JCL PARM CARD THAT TURNS IT ON.     *
005700******************************************************************
005800       ENVIRONMENT DIVISION.
005900       CONFIGURATION SECTION.
006000       SOURCE-COMPUTER.  IBM-370.
006100       OBJECT-COMPUTER.  IBM-370.
006200*    TWO BITS OF THE SAME UPSI BYTE ARE IN USE NOW - BIT 0 SKIPS
006300*    THE CSV EXPORT STEP, BIT 1 TURNS ON THE RANDOM BOOKING
006400*    BATCH DESCRIBED IN THE 07/16/14 CHANGE LOG ENTRY ABOVE.
006500*    BOTH ARE OFF UNLESS THE OPERATOR SETS THEM ON THE JCL PARM
006600*    CARD FOR THIS STEP.
006700       SPECIAL-NAMES.
006800           C01 IS TOP-OF-FORM
006900           CLASS SEAT-STATUS-CHARS IS 'Y' 'N'
007000           UPSI-0 IS RRT-SKIP-EXPORT-SW
007100           UPSI-1 IS RRT-RUN-RANDOM-BATCH-SW.
007200       INPUT-OUTPUT SECTION.
007300       FILE-CONTROL.
007400*    TRANSACTIONS-FILE IS THE OVERNIGHT FEED OF BOOK/CANCEL
007500*    REQUESTS - LINE SEQUENTIAL BECAUSE IT ARRIVES FROM UPSTREAM
007600*    AS A FLAT TEXT FILE, ONE REQUEST PER LINE.
007700           SELECT TRANSACTIONS-FILE
007800               ASSIGN TO TRANFILE
007900               ORGANIZATION IS LINE SEQUENTIAL
008000               FILE STATUS IS WS-TRANS-FILE-STATUS.
008100*    EXPORT-FILE IS THE CSV HANDED TO THE SPREADSHEET TOOL - SEE
008200*    THE 09/02/95 CHANGE LOG ENTRY.  WRITTEN ONLY, NEVER READ
008300*    BACK BY THIS OR ANY OTHER RRT PROGRAM.
008400           SELECT EXPORT-FILE
008500               ASSIGN TO EXPFILE
008600               ORGANIZATION IS LINE SEQUENTIAL
008700               FILE STATUS IS WS-EXPORT-FILE-STATUS.
008800*    BOOKINGS-FILE AND SEATS-FILE ARE THE SAME TWO RELATIVE
008900*    FILES RRTBOOK AND RRTINIT MAINTAIN - THIS PROGRAM ONLY EVER
009000*    OPENS THEM INPUT, ONE REPORT PASS AT A TIME, AND RELIES ON
009100*    RRTBOOK TO HAVE ALREADY RELEASED ITS OWN I-O HOLD ON THEM
009200*    VIA THE END-OF-RUN CALL BEFORE ANY REPORT SECTION RUNS.
009300           SELECT BOOKINGS-FILE
009400               ASSIGN TO BOOKLDGR
009500               ORGANIZATION IS RELATIVE
009600               ACCESS MODE IS DYNAMIC
009700               RELATIVE KEY IS WS-BOOKING-RELATIVE-KEY
009800               FILE STATUS IS WS-BOOKINGS-FILE-STATUS.
009900           SELECT SEATS-FILE
010000               ASSIGN TO SEATMSTR
010100               ORGANIZATION IS RELATIVE
010200               ACCESS MODE IS DYNAMIC
010300               RELATIVE KEY IS WS-SEAT-RELATIVE-KEY
010400               FILE STATUS IS WS-SEATS-FILE-STATUS.
010500       DATA DIVISION.
010600       FILE SECTION.
010700       FD  TRANSACTIONS-FILE
010800           LABEL RECORDS STANDARD.
010900           COPY RRTTXREC.
011000       FD  EXPORT-FILE
011100           LABEL RECORDS STANDARD.
011200*    EXPORT-RECORD IS PLAIN TEXT, NOT A COPYBOOK - THE CSV LINE
011300*    IS BUILT CHARACTER BY CHARACTER IN BUILD-EXPORT-LINE BELOW
011400*    AND MOVED HERE WHOLE, SO THERE IS NO FIELD-LEVEL BREAKOUT
011500*    TO MAINTAIN ON THIS SIDE.
011600       01  EXPORT-RECORD.
011700           03  EXPORT-LINE                  PIC X(110).
011800           03  FILLER                       PIC X(10).
011900       FD  BOOKINGS-FILE
012000           LABEL RECORDS STANDARD.
012100           COPY RRTBKREC.
012200       FD  SEATS-FILE
012300           LABEL RECORDS STANDARD.
012400           COPY RRTSTREC.
012500       WORKING-STORAGE SECTION.
012600*    STAT-TABLE, THE 3-ENTRY ACCUMULATOR THE 03/11/96 CHANGE LOG
012700*    ENTRY MENTIONS, LIVES IN ITS OWN COPYBOOK SO A FUTURE
012800*    FOURTH STATUS (THERE IS NONE TODAY) ONLY HAS TO BE ADDED IN
012900*    ONE PLACE.
013000           COPY RRTSTLN.
013100*    STANDARD SHOP ABEND LINE - SAME LAYOUT AS RRTINIT AND
013200*    RRTBOOK CARRY, JUST WITH THIS PROGRAM'S OWN NAME IN THE
013300*    FIRST FILLER.
013400       01  WS-FAIL-INFO.
013500           03  FILLER                   PIC X(9) VALUE 'RRTMENU  '.
013600           03  WS-FAIL-MSG              PIC X(40) VALUE SPACES.
013700           03  FILLER                   PIC X(9)  VALUE ' STATUS='.
013800           03  WS-FAIL-STATUS-DISP      PIC X(2).
013900           03  FILLER                   PIC X(15) VALUE
014000               ' ABENDING TASK.'.
014100*    FILE STATUS BYTES FOR ALL FOUR FILES THIS DRIVER TOUCHES,
014200*    EACH WITH A NUMERIC REDEFINITION KEPT AVAILABLE FOR A
014300*    FUTURE STATUS-RANGE TEST THE SAME AS RRTINIT AND RRTBOOK.
014400       01  WS-TRANS-FILE-STATUS          PIC X(2).
014500       01  WS-TRANS-STATUS-NUM REDEFINES
014600           WS-TRANS-FILE-STATUS          PIC 99.
014700       01  WS-EXPORT-FILE-STATUS         PIC X(2).
014800       01  WS-BOOKINGS-FILE-STATUS       PIC X(2).
014900       01  WS-BOOKINGS-STATUS-NUM REDEFINES
015000           WS-BOOKINGS-FILE-STATUS       PIC 99.
015100       01  WS-SEATS-FILE-STATUS          PIC X(2).
015200       01  WS-SEATS-STATUS-NUM REDEFINES
015300           WS-SEATS-FILE-STATUS          PIC 99.
015400*    THE TWO RELATIVE KEYS THIS DRIVER USES WHEN IT WALKS
015500*    SEATS-FILE AND BOOKINGS-FILE SLOT BY SLOT FOR EACH REPORT.
015600       01  WS-BOOKING-RELATIVE-KEY       PIC 9(6) COMP.
015700       01  WS-SEAT-RELATIVE-KEY          PIC 9(4) COMP.
015800*    WS-TOTAL-SEATS MUST AGREE WITH THE SAME CONSTANT IN RRTINIT
015900*    AND RRTBOOK - THE SEAT MAP REPORT WALKS EXACTLY THIS MANY
016000*    SLOTS AND WOULD MISS THE TAIL OF THE COACH ON A MISMATCH.
016100       77  WS-TOTAL-SEATS                PIC 9(4) COMP VALUE 100.
016200*    SWITCHES SHARED ACROSS SEVERAL REPORT PARAGRAPHS.
016300       01  SWITCHES.
016400           03  WS-EOF-SW                 PIC X(1) VALUE 'N'.
016500           03  WS-BK-MORE-SW             PIC X(1) VALUE 'Y'.
016600*    REPORT SCAN POSITIONS AND THE TRANSACTION-READ COUNTER
016700*    DISPLAYED ON THE RUN-COMPLETE LINE AT THE BOTTOM OF PREMIERE.
016800       01  WS-SEAT-RPT-ID                PIC 9(4) COMP VALUE ZERO.
016900       01  WS-BK-RPT-ID                  PIC 9(6) COMP VALUE ZERO.
017000       01  WS-TRANS-READ-COUNT           PIC 9(6) COMP VALUE ZERO.
017100*    WS-RANDOM-IX DRIVES THE FIXED 5-ENTRY RANDOM BOOKING TABLE
017200*    BELOW - DESPITE THE NAME, THE BATCH IS NOT ACTUALLY RANDOM,
017300*    IT IS FIVE FIXED RIDERS IN A FIXED ORDER, CHOSEN SO A TEST
017400*    RUN ALWAYS EXERCISES THE SAME MIX OF SEAT COUNTS.
017500       01  WS-RANDOM-IX                  PIC 9(4) COMP VALUE ZERO.
017600*    THE FIVE TEST RIDERS AND THEIR SEAT COUNTS, BUILT THE SHOP'S
017700*    USUAL WAY - A FLAT GROUP OF LITERAL-VALUED FILLERS,
017800*    REDEFINED INTO AN OCCURS TABLE SO APPLY-ONE-RANDOM-BOOKING
017900*    BELOW CAN WALK IT BY SUBSCRIPT.  ADDING A SIXTH TEST RIDER
018000*    MEANS ADDING ONE MORE FILLER PAIR HERE AND CHANGING THE
018100*    OCCURS 5 TIMES CLAUSE TO MATCH - NOT REBUILDING THE TABLE.
018200       01  WS-RANDOM-RIDER-DATA.
018300           03  FILLER                    PIC X(10)
018400                                         VALUE 'ALICE     '.
018500           03  FILLER                    PIC 9(2) VALUE 01.
018600           03  FILLER                    PIC X(10)
018700                                         VALUE 'BOB       '.
018800           03  FILLER                    PIC 9(2) VALUE 02.
018900           03  FILLER                    PIC X(10)
019000                                         VALUE 'CHARLIE   '.
019100           03  FILLER                    PIC 9(2) VALUE 03.
019200           03  FILLER                    PIC X(10)
019300                                         VALUE 'DAVID     '.
019400           03  FILLER                    PIC 9(2) VALUE 01.
019500           03  FILLER                    PIC X(10)
019600                                         VALUE 'EVE       '.
019700           03  FILLER                    PIC 9(2) VALUE 02.
019800       01  WS-RANDOM-RIDER-TABLE REDEFINES WS-RANDOM-RIDER-DATA.
019900           03  WS-RANDOM-RIDER OCCURS 5 TIMES.
020000               05  WS-RANDOM-RIDER-NAME  PIC X(10).
020100               05  WS-RANDOM-RIDER-SEATS PIC 9(2).
020200*    WS-CALL-CONTROL AND WS-CALL-RESULT ARE THE TWO PIECES OF
020300*    LINKAGE WE SHARE WITH RRTBOOK ON EVERY CALL - 'T' FOR A
020400*    NORMAL TRANSACTION, 'E' ONCE AT END OF RUN.  THE SAME
020500*    WS-CALL-RESULT GROUP IS REUSED FOR THE RANDOM BATCH BELOW
020600*    SO REPORT-TRANSACTION-RESULT CAN DISPLAY ITS OUTCOME THE
020700*    SAME WAY IT DISPLAYS A REAL TRANSACTION'S OUTCOME.
020800       01  WS-CALL-CONTROL               PIC X(1).
020900       01  WS-CALL-RESULT.
021000           03  RES-BOOKING-ID            PIC 9(6).
021100           03  RES-FINAL-STATUS           PIC X(10).
021200           03  RES-OUTCOME-CODE          PIC X(1).
021300           03  RES-REJECT-REASON         PIC X(40).
021400       PROCEDURE DIVISION.
021500*    MAIN LINE.  OPEN THE TRANSACTION FEED, APPLY EVERY REQUEST
021600*    ON IT THROUGH RRTBOOK, THEN - IF THE RANDOM BATCH SWITCH IS
021700*    ON - APPLY THE FIVE FIXED TEST BOOKINGS AS WELL, BEFORE
021800*    TELLING RRTBOOK THE RUN IS OVER SO IT RELEASES BOOKINGS-
021900*    FILE AND SEATS-FILE FOR THE FOUR REPORT PASSES BELOW.
022000       PREMIERE SECTION.
022100       A010.
022200*        HAND OFF TO THE PARAGRAPH THAT DOES THE REAL WORK.
022300*        CONTROL RETURNS HERE WHEN THAT PARAGRAPH EXITS.
022400           PERFORM OPEN-TRANSACTIONS-FILE THRU OTF999.
022500*        ONE CALL TO RRTBOOK PER LINE ON THE FEED - THE LOOP
022600*        STOPS THE INSTANT READ-TRANSACTIONS-FILE HITS AT END.
022700           PERFORM PROCESS-TRANSACTION-FILE THRU PTF999
022800               UNTIL WS-EOF-SW = 'Y'.
022900*        RELEASE THE FILE AT THE END OF THIS PASS.
023000           CLOSE TRANSACTIONS-FILE.
023100*        THE RANDOM BOOKING BATCH, WHEN IT RUNS AT ALL, RUNS
023200*        AFTER THE REAL TRANSACTION FEED AND BEFORE THE
023300*        END-OF-RUN SIGNAL BELOW - ITS FIVE BOOKINGS GO THROUGH
023400*        THE SAME RRTBOOK ENGINE AND END UP ON THE SAME SEAT
023500*        MAP, HISTORY AND STATISTICS REPORTS AS ANY OTHER
023600*        BOOKING, WITH NO SPECIAL-CASING IN ANY REPORT SECTION.
023700           IF RRT-RUN-RANDOM-BATCH-SW
023800               PERFORM PRODUCE-RANDOM-BOOKING-BATCH THRU PRB999
023900           END-IF.
024000*        TELL RRTBOOK THE RUN IS DONE SO IT CLOSES ITS OWN HOLD
024100*        ON BOOKINGS-FILE AND SEATS-FILE - WITHOUT THIS CALL THE
024200*        REPORT OPENS BELOW WOULD FAIL WITH A FILE-ALREADY-OPEN
024300*        STATUS.
024400           MOVE 'E' TO WS-CALL-CONTROL.
024500*        CONTINUE THE STEP STARTED ABOVE.
024600           CALL 'RRTBOOK' USING WS-CALL-CONTROL BOOKING-TRANSACTION
024700               WS-CALL-RESULT.
024800*        HAND OFF TO THE PARAGRAPH THAT DOES THE REAL WORK.
024900*        CONTROL RETURNS HERE WHEN THAT PARAGRAPH EXITS.
025000           PERFORM PRODUCE-SEAT-MAP-REPORT THRU SMR999.
025100*        HAND OFF TO THE PARAGRAPH THAT DOES THE REAL WORK.
025200*        CONTROL RETURNS HERE WHEN THAT PARAGRAPH EXITS.
025300           PERFORM PRODUCE-HISTORY-REPORT THRU HIR999.
025400*        HAND OFF TO THE PARAGRAPH THAT DOES THE REAL WORK.
025500*        CONTROL RETURNS HERE WHEN THAT PARAGRAPH EXITS.
025600           PERFORM PRODUCE-STATS-REPORT THRU STR999.
025700*        THE CSV EXPORT IS THE ONE REPORT STEP OPERATIONS CAN
025800*        ASK TO SKIP - SEE THE 07/02/14 CHANGE LOG ENTRY.  THE
025900*        OTHER THREE REPORTS ALWAYS RUN, RERUN OR NOT, BECAUSE
026000*        THEY ARE CHEAP AND SOMEBODY ALWAYS WANTS THEM.
026100           IF RRT-SKIP-EXPORT-SW
026200               DISPLAY 'RRTMENU - RRT-SKIP-EXPORT-SW IS ON - '
026300                   'CSV EXPORT STEP BYPASSED THIS RUN'
026400           ELSE
026500               PERFORM PRODUCE-EXPORT-FILE THRU EXF999
026600           END-IF.
026700*        A JOB-LOG LINE FOR OPERATIONS TO READ LATER.
026800*        THESE LINES ARE WHAT OPERATIONS GREPS ON A RERUN.
026900           DISPLAY 'RRTMENU - RUN COMPLETE - TRANSACTIONS READ='
027000               WS-TRANS-READ-COUNT.
027100*        END THE RUN - NOTHING FOLLOWS THIS STATEMENT.
027200           STOP RUN.
027300       A999.
027400           EXIT.
027500*    OPEN-TRANSACTIONS-FILE - ONE OPEN, ONE STATUS CHECK, SAME
027600*    SHOP-STANDARD ABEND-ON-FAILURE PATTERN EVERY FILE OPEN IN
027700*    THIS SUITE FOLLOWS.
027800       OPEN-TRANSACTIONS-FILE SECTION.
027900       OTF010.
028000*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
028100*        THE PREVIOUS VALUE IS DISCARDED, NOT MERGED.
028200           MOVE 'N' TO WS-EOF-SW.
028300*        OPEN THE FILE FOR THIS REPORT PASS.
028400*        EACH REPORT OPENS AND CLOSES ITS OWN FILE - NO SHARED OPEN.
028500           OPEN INPUT TRANSACTIONS-FILE.
028600*        TEST THE CONDITION BEFORE ACTING ON IT.
028700*        NEITHER BRANCH FALLS THROUGH TO THE OTHER.
028800           IF WS-TRANS-FILE-STATUS NOT = '00'
028900               MOVE 'OTF010 - OPEN TRANSACTIONS-FILE FAILED' TO
029000                   WS-FAIL-MSG
029100               MOVE WS-TRANS-FILE-STATUS TO WS-FAIL-STATUS-DISP
029200               PERFORM ABEND-THIS-TASK THRU ATT999
029300           END-IF.
029400       OTF999.
029500           EXIT.
029600*    PROCESS-TRANSACTION-FILE - ONE RECORD, ONE CALL TO RRTBOOK,
029700*    ONE RESULT LINE.  RRTBOOK DOES ALL OF THE ACTUAL BOOKING OR
029800*    CANCELLATION WORK - THIS PARAGRAPH ONLY FEEDS IT AND REPORTS
029900*    WHAT CAME BACK.
030000       PROCESS-TRANSACTION-FILE SECTION.
030100       PTF010.
030200*        ONE KEYED OR SEQUENTIAL READ AGAINST THE FILE.
030300*        THE KEY OR POSITION WAS SET JUST ABOVE THIS READ.
030400           READ TRANSACTIONS-FILE
030500               AT END
030600                   MOVE 'Y' TO WS-EOF-SW
030700               NOT AT END
030800                   ADD 1 TO WS-TRANS-READ-COUNT
030900                   MOVE 'T' TO WS-CALL-CONTROL
031000                   CALL 'RRTBOOK' USING WS-CALL-CONTROL
031100                       BOOKING-TRANSACTION WS-CALL-RESULT
031200                   PERFORM REPORT-TRANSACTION-RESULT THRU RTR999
031300           END-READ.
031400       PTF999.
031500           EXIT.
031600*    REPORT-TRANSACTION-RESULT - DISPLAY WHAT RRTBOOK DID WITH
031700*    THE LAST TRANSACTION IT WAS HANDED.  SHARED BY THE REAL
031800*    TRANSACTION FEED ABOVE AND THE RANDOM BOOKING BATCH BELOW -
031900*    NEITHER CALLER NEEDS ITS OWN COPY OF THIS DISPLAY LOGIC.
032000       REPORT-TRANSACTION-RESULT SECTION.
032100       RTR010.
032200*        TEST THE CONDITION BEFORE ACTING ON IT.
032300*        NEITHER BRANCH FALLS THROUGH TO THE OTHER.
032400           IF RES-OUTCOME-CODE = 'R'
032500               DISPLAY 'RRTMENU - TRANSACTION REJECTED - '
032600                   RES-REJECT-REASON
032700           ELSE
032800               DISPLAY 'RRTMENU - TRANSACTION APPLIED - BOOKING '
032900                   RES-BOOKING-ID ' STATUS=' RES-FINAL-STATUS
033000           END-IF.
033100       RTR999.
033200           EXIT.
033300*    PRODUCE-RANDOM-BOOKING-BATCH - REACHED ONLY WHEN
033400*    RRT-RUN-RANDOM-BATCH-SW IS ON.  WALKS THE FIVE-ENTRY TEST
033500*    RIDER TABLE IN ORDER AND APPLIES EACH ONE AS AN ORDINARY
033600*    AUTO-ALLOCATE BOOK REQUEST - NO CANCELLATIONS, NO EXPLICIT
033700*    SEAT SELECTION, JUST FIVE STRAIGHT BOOKINGS SO QA HAS
033800*    SOMETHING ON THE LEDGER TO LOOK AT.
033900       PRODUCE-RANDOM-BOOKING-BATCH SECTION.
034000       PRB010.
034100*        A JOB-LOG LINE FOR OPERATIONS TO READ LATER.
034200*        THESE LINES ARE WHAT OPERATIONS GREPS ON A RERUN.
034300           DISPLAY 'RRTMENU - RRT-RUN-RANDOM-BATCH-SW IS ON - '
034400               'APPLYING 5 FIXED TEST BOOKINGS'.
034500*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
034600*        THE PREVIOUS VALUE IS DISCARDED, NOT MERGED.
034700           MOVE 1 TO WS-RANDOM-IX.
034800*        HAND OFF TO THE PARAGRAPH THAT DOES THE REAL WORK.
034900*        CONTROL RETURNS HERE WHEN THAT PARAGRAPH EXITS.
035000           PERFORM APPLY-ONE-RANDOM-BOOKING THRU ARB999
035100               UNTIL WS-RANDOM-IX > 5.
035200       PRB999.
035300           EXIT.
035400*    APPLY-ONE-RANDOM-BOOKING - BUILD ONE BOOKING-TRANSACTION
035500*    FROM THE TABLE ENTRY AT WS-RANDOM-IX AND CALL RRTBOOK WITH
035600*    IT EXACTLY AS PROCESS-TRANSACTION-FILE DOES FOR A REAL
035700*    TRANSACTION - TX-TYPE IS ALWAYS 'B' AND TX-SELECTED-COUNT IS
035800*    ALWAYS ZERO, SO RRTBOOK AUTO-ALLOCATES FROM WHATEVER SEATS
035900*    ARE CURRENTLY FREE RATHER THAN HONOURING A SEAT LIST.
036000       APPLY-ONE-RANDOM-BOOKING SECTION.
036100       ARB010.
036200*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
036300*        THE PREVIOUS VALUE IS DISCARDED, NOT MERGED.
036400           MOVE 'B' TO TX-TYPE.
036500*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
036600*        THE PREVIOUS VALUE IS DISCARDED, NOT MERGED.
036700           MOVE WS-RANDOM-RIDER-NAME(WS-RANDOM-IX) TO TX-USER-NAME.
036800*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
036900*        THE PREVIOUS VALUE IS DISCARDED, NOT MERGED.
037000           MOVE WS-RANDOM-RIDER-SEATS(WS-RANDOM-IX) TO TX-SEATS.
037100*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
037200*        THE PREVIOUS VALUE IS DISCARDED, NOT MERGED.
037300           MOVE ZERO TO TX-SELECTED-COUNT.
037400*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
037500*        THE PREVIOUS VALUE IS DISCARDED, NOT MERGED.
037600           MOVE 'T' TO WS-CALL-CONTROL.
037700*        CONTINUE THE STEP STARTED ABOVE.
037800           CALL 'RRTBOOK' USING WS-CALL-CONTROL BOOKING-TRANSACTION
037900               WS-CALL-RESULT.
038000*        HAND OFF TO THE PARAGRAPH THAT DOES THE REAL WORK.
038100*        CONTROL RETURNS HERE WHEN THAT PARAGRAPH EXITS.
038200           PERFORM REPORT-TRANSACTION-RESULT THRU RTR999.
038300*        BUMP THE RUNNING COUNT/ID BY ONE.
038400*        COBOL HAS NO ++ OPERATOR - THIS IS THE IDIOM.
038500           ADD 1 TO WS-RANDOM-IX.
038600       ARB999.
038700           EXIT.
038800*    PRODUCE-SEAT-MAP-REPORT - ONE LINE PER SEAT, 1 THROUGH
038900*    WS-TOTAL-SEATS, SHOWING WHETHER IT IS CURRENTLY HELD.
039000*    REOPENS SEATS-FILE INPUT FOR ITS OWN PASS RATHER THAN
039100*    SHARING AN OPEN WITH ANY OTHER REPORT - SEE THE 05/21/03
039200*    CHANGE LOG ENTRY FOR WHY.
039300       PRODUCE-SEAT-MAP-REPORT SECTION.
039400       SMR010.
039500*        OPEN THE FILE FOR THIS REPORT PASS.
039600*        EACH REPORT OPENS AND CLOSES ITS OWN FILE - NO SHARED OPEN.
039700           OPEN INPUT SEATS-FILE.
039800*        TEST THE CONDITION BEFORE ACTING ON IT.
039900*        NEITHER BRANCH FALLS THROUGH TO THE OTHER.
040000           IF WS-SEATS-FILE-STATUS NOT = '00'
040100               MOVE 'SMR010 - OPEN SEATS-FILE FAILED' TO
040200                   WS-FAIL-MSG
040300               MOVE WS-SEATS-FILE-STATUS TO WS-FAIL-STATUS-DISP
040400               PERFORM ABEND-THIS-TASK THRU ATT999
040500           END-IF.
040600*        A JOB-LOG LINE FOR OPERATIONS TO READ LATER.
040700*        THESE LINES ARE WHAT OPERATIONS GREPS ON A RERUN.
040800           DISPLAY 'RRTMENU - SEAT MAP REPORT'.
040900*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
041000*        THE PREVIOUS VALUE IS DISCARDED, NOT MERGED.
041100           MOVE 1 TO WS-SEAT-RPT-ID.
041200*        HAND OFF TO THE PARAGRAPH THAT DOES THE REAL WORK.
041300*        CONTROL RETURNS HERE WHEN THAT PARAGRAPH EXITS.
041400           PERFORM PRINT-ONE-SEAT-LINE THRU PSL999
041500               UNTIL WS-SEAT-RPT-ID > WS-TOTAL-SEATS.
041600*        RELEASE THE FILE AT THE END OF THIS PASS.
041700           CLOSE SEATS-FILE.
041800       SMR999.
041900           EXIT.
042000*    PRINT-ONE-SEAT-LINE - ONE KEYED READ, ONE SANITY CHECK, ONE
042100*    DISPLAY LINE.  THE SANITY CHECK AGAINST SEAT-STATUS-CHARS
042200*    DATES TO A BAD TAPE RESTORE - SEE THE 09/14/07 ENTRY.
042300       PRINT-ONE-SEAT-LINE SECTION.
042400       PSL010.
042500*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
042600*        THE PREVIOUS VALUE IS DISCARDED, NOT MERGED.
042700           MOVE WS-SEAT-RPT-ID TO WS-SEAT-RELATIVE-KEY.
042800*        ONE KEYED OR SEQUENTIAL READ AGAINST THE FILE.
042900*        THE KEY OR POSITION WAS SET JUST ABOVE THIS READ.
043000           READ SEATS-FILE.
043100*        TEST THE CONDITION BEFORE ACTING ON IT.
043200*        NEITHER BRANCH FALLS THROUGH TO THE OTHER.
043300           IF ST-IS-BOOKED IS NOT SEAT-STATUS-CHARS
043400               MOVE 'PSL010 - BAD ST-IS-BOOKED VALUE ON FILE' TO
043500                   WS-FAIL-MSG
043600               MOVE WS-SEATS-FILE-STATUS TO WS-FAIL-STATUS-DISP
043700               PERFORM ABEND-THIS-TASK THRU ATT999
043800           END-IF.
043900*        TEST THE CONDITION BEFORE ACTING ON IT.
044000*        NEITHER BRANCH FALLS THROUGH TO THE OTHER.
044100           IF ST-SEAT-HELD
044200               DISPLAY 'SEAT ' ST-SEAT-ID ': BOOKED'
044300           ELSE
044400               DISPLAY 'SEAT ' ST-SEAT-ID ': AVAILABLE'
044500           END-IF.
044600*        BUMP THE RUNNING COUNT/ID BY ONE.
044700*        COBOL HAS NO ++ OPERATOR - THIS IS THE IDIOM.
044800           ADD 1 TO WS-SEAT-RPT-ID.
044900       PSL999.
045000           EXIT.
045100*    PRODUCE-HISTORY-REPORT - ONE LINE PER BOOKING EVER WRITTEN,
045200*    IN BOOKING-ID ORDER, SHOWING ITS CURRENT STATUS.  THE SCAN
045300*    STOPS THE MOMENT A KEYED READ COMES BACK INVALID KEY - THAT
045400*    IS THE SAME "END OF LEDGER" SIGNAL RRTBOOK'S OWN PROBE USES.
045500       PRODUCE-HISTORY-REPORT SECTION.
045600       HIR010.
045700*        OPEN THE FILE FOR THIS REPORT PASS.
045800*        EACH REPORT OPENS AND CLOSES ITS OWN FILE - NO SHARED OPEN.
045900           OPEN INPUT BOOKINGS-FILE.
046000*        TEST THE CONDITION BEFORE ACTING ON IT.
046100*        NEITHER BRANCH FALLS THROUGH TO THE OTHER.
046200           IF WS-BOOKINGS-FILE-STATUS NOT = '00'
046300               MOVE 'HIR010 - OPEN BOOKINGS-FILE FAILED' TO
046400                   WS-FAIL-MSG
046500               MOVE WS-BOOKINGS-FILE-STATUS TO WS-FAIL-STATUS-DISP
046600               PERFORM ABEND-THIS-TASK THRU ATT999
046700           END-IF.
046800*        A JOB-LOG LINE FOR OPERATIONS TO READ LATER.
046900*        THESE LINES ARE WHAT OPERATIONS GREPS ON A RERUN.
047000           DISPLAY 'RRTMENU - BOOKING HISTORY REPORT'.
047100*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
047200*        THE PREVIOUS VALUE IS DISCARDED, NOT MERGED.
047300           MOVE 1 TO WS-BK-RPT-ID.
047400*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
047500*        THE PREVIOUS VALUE IS DISCARDED, NOT MERGED.
047600           MOVE 'Y' TO WS-BK-MORE-SW.
047700*        HAND OFF TO THE PARAGRAPH THAT DOES THE REAL WORK.
047800*        CONTROL RETURNS HERE WHEN THAT PARAGRAPH EXITS.
047900           PERFORM PRINT-ONE-HISTORY-LINE THRU PHL999
048000               UNTIL WS-BK-MORE-SW = 'N'.
048100*        RELEASE THE FILE AT THE END OF THIS PASS.
048200           CLOSE BOOKINGS-FILE.
048300       HIR999.
048400           EXIT.
048500*    PRINT-ONE-HISTORY-LINE - ONE KEYED READ, ONE DISPLAY LINE IN
048600*    A BRACE-DELIMITED FORMAT THE OPERATIONS LOG-SCRAPING SCRIPT
048700*    HAS PARSED SINCE THE ORIGINAL OCCA SYSTEM.
048800       PRINT-ONE-HISTORY-LINE SECTION.
048900       PHL010.
049000*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
049100*        THE PREVIOUS VALUE IS DISCARDED, NOT MERGED.
049200           MOVE WS-BK-RPT-ID TO WS-BOOKING-RELATIVE-KEY.
049300*        ONE KEYED OR SEQUENTIAL READ AGAINST THE FILE.
049400*        THE KEY OR POSITION WAS SET JUST ABOVE THIS READ.
049500           READ BOOKINGS-FILE
049600               INVALID KEY
049700                   MOVE 'N' TO WS-BK-MORE-SW
049800               NOT INVALID KEY
049900                   DISPLAY 'BOOKING{ID=' BK-ID ', USER='''
050000                       BK-USER-NAME ''', SEATS=' BK-SEATS-BOOKED
050100                       ', TIME=' BK-BOOKING-TIME ', STATUS='''
050200                       BK-STATUS '''}'
050300                   ADD 1 TO WS-BK-RPT-ID
050400           END-READ.
050500       PHL999.
050600           EXIT.
050700*    PRODUCE-STATS-REPORT - ROLL EVERY BOOKING ON FILE INTO THE
050800*    3-ENTRY ACCUMULATOR TABLE (CONFIRMED, WAITLISTED, CANCELLED)
050900*    AND PRINT WHICHEVER ENTRIES WERE ACTUALLY SEEN AT LEAST
051000*    ONCE - SEE THE 03/11/96 CHANGE LOG ENTRY FOR WHY THIS IS A
051100*    TABLE INSTEAD OF A SORT STEP.
051200       PRODUCE-STATS-REPORT SECTION.
051300       STR010.
051400*        HAND OFF TO THE PARAGRAPH THAT DOES THE REAL WORK.
051500*        CONTROL RETURNS HERE WHEN THAT PARAGRAPH EXITS.
051600           PERFORM INIT-STAT-TABLE THRU IST999.
051700*        OPEN THE FILE FOR THIS REPORT PASS.
051800*        EACH REPORT OPENS AND CLOSES ITS OWN FILE - NO SHARED OPEN.
051900           OPEN INPUT BOOKINGS-FILE.
052000*        TEST THE CONDITION BEFORE ACTING ON IT.
052100*        NEITHER BRANCH FALLS THROUGH TO THE OTHER.
052200           IF WS-BOOKINGS-FILE-STATUS NOT = '00'
052300               MOVE 'STR010 - OPEN BOOKINGS-FILE FAILED' TO
052400                   WS-FAIL-MSG
052500               MOVE WS-BOOKINGS-FILE-STATUS TO WS-FAIL-STATUS-DISP
052600               PERFORM ABEND-THIS-TASK THRU ATT999
052700           END-IF.
052800*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
052900*        THE PREVIOUS VALUE IS DISCARDED, NOT MERGED.
053000           MOVE 1 TO WS-BK-RPT-ID.
053100*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
053200*        THE PREVIOUS VALUE IS DISCARDED, NOT MERGED.
053300           MOVE 'Y' TO WS-BK-MORE-SW.
053400*        HAND OFF TO THE PARAGRAPH THAT DOES THE REAL WORK.
053500*        CONTROL RETURNS HERE WHEN THAT PARAGRAPH EXITS.
053600           PERFORM ACCUM-ONE-STAT THRU AOT999
053700               UNTIL WS-BK-MORE-SW = 'N'.
053800*        RELEASE THE FILE AT THE END OF THIS PASS.
053900           CLOSE BOOKINGS-FILE.
054000*        A JOB-LOG LINE FOR OPERATIONS TO READ LATER.
054100*        THESE LINES ARE WHAT OPERATIONS GREPS ON A RERUN.
054200           DISPLAY 'RRTMENU - BOOKING STATISTICS REPORT'.
054300*        STAT-IX IS DECLARED IN RRTSTLN - PRINT-ONE-STAT SKIPS
054400*        ANY ENTRY THAT WAS NEVER SEEN RATHER THAN PRINTING A
054500*        ZERO COUNT FOR A STATUS NOBODY HIT THIS RUN.
054600           PERFORM PRINT-ONE-STAT THRU POS999
054700               VARYING STAT-IX FROM 1 BY 1 UNTIL STAT-IX > 3.
054800       STR999.
054900           EXIT.
055000*    INIT-STAT-TABLE - RESET ALL THREE ACCUMULATOR ENTRIES TO
055100*    ZERO AND "NOT SEEN" AT THE TOP OF EVERY RUN, SO A PREVIOUS
055200*    RUN'S COUNTS (THIS IS WORKING STORAGE, NOT A FILE) CAN
055300*    NEVER LEAK INTO THIS RUN'S STATISTICS REPORT.
055400       INIT-STAT-TABLE SECTION.
055500       IST010.
055600*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
055700*        THE PREVIOUS VALUE IS DISCARDED, NOT MERGED.
055800           MOVE 'CONFIRMED ' TO STAT-TBL-STATUS(1).
055900*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
056000*        THE PREVIOUS VALUE IS DISCARDED, NOT MERGED.
056100           MOVE ZERO TO STAT-TBL-COUNT(1).
056200*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
056300*        THE PREVIOUS VALUE IS DISCARDED, NOT MERGED.
056400           MOVE 'N' TO STAT-TBL-SEEN(1).
056500*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
056600*        THE PREVIOUS VALUE IS DISCARDED, NOT MERGED.
056700           MOVE 'WAITLISTED' TO STAT-TBL-STATUS(2).
056800*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
056900*        THE PREVIOUS VALUE IS DISCARDED, NOT MERGED.
057000           MOVE ZERO TO STAT-TBL-COUNT(2).
057100*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
057200*        THE PREVIOUS VALUE IS DISCARDED, NOT MERGED.
057300           MOVE 'N' TO STAT-TBL-SEEN(2).
057400*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
057500*        THE PREVIOUS VALUE IS DISCARDED, NOT MERGED.
057600           MOVE 'CANCELLED ' TO STAT-TBL-STATUS(3).
057700*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
057800*        THE PREVIOUS VALUE IS DISCARDED, NOT MERGED.
057900           MOVE ZERO TO STAT-TBL-COUNT(3).
058000*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
058100*        THE PREVIOUS VALUE IS DISCARDED, NOT MERGED.
058200           MOVE 'N' TO STAT-TBL-SEEN(3).
058300       IST999.
058400           EXIT.
058500*    ACCUM-ONE-STAT - ONE KEYED READ; ON A VALID BOOKING SLOT,
058600*    HAND IT TO BUMP-STAT-ENTRY TO FIND ITS MATCHING ACCUMULATOR.
058700       ACCUM-ONE-STAT SECTION.
058800       AOT010.
058900*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
059000*        THE PREVIOUS VALUE IS DISCARDED, NOT MERGED.
059100           MOVE WS-BK-RPT-ID TO WS-BOOKING-RELATIVE-KEY.
059200*        ONE KEYED OR SEQUENTIAL READ AGAINST THE FILE.
059300*        THE KEY OR POSITION WAS SET JUST ABOVE THIS READ.
059400           READ BOOKINGS-FILE
059500               INVALID KEY
059600                   MOVE 'N' TO WS-BK-MORE-SW
059700               NOT INVALID KEY
059800                   PERFORM BUMP-STAT-ENTRY THRU BSE999
059900                   ADD 1 TO WS-BK-RPT-ID
060000           END-READ.
060100       AOT999.
060200           EXIT.
060300*    BUMP-STAT-ENTRY - SET THE SUBSCRIPT TO 1 AND WALK ALL THREE
060400*    TABLE ENTRIES LOOKING FOR THE ONE MATCHING THIS BOOKING'S
060500*    CURRENT STATUS.
060600       BUMP-STAT-ENTRY SECTION.
060700       BSE010.
060800*        POSITION THE SUBSCRIPT FOR THE WALK BELOW.
060900*        SET, NOT MOVE - STAT-IX IS AN INDEX, NOT A DISPLAY FIELD.
061000           SET STAT-IX TO 1.
061100*        HAND OFF TO THE PARAGRAPH THAT DOES THE REAL WORK.
061200*        CONTROL RETURNS HERE WHEN THAT PARAGRAPH EXITS.
061300           PERFORM MATCH-ONE-STAT-ENTRY THRU MSE999
061400               UNTIL STAT-IX > 3.
061500       BSE999.
061600           EXIT.
061700*    MATCH-ONE-STAT-ENTRY - ONE COMPARE AGAINST ONE ACCUMULATOR
061800*    ENTRY; ON A MATCH, BUMP ITS COUNT AND MARK IT SEEN.
061900       MATCH-ONE-STAT-ENTRY SECTION.
062000       MSE010.
062100*        TEST THE CONDITION BEFORE ACTING ON IT.
062200*        NEITHER BRANCH FALLS THROUGH TO THE OTHER.
062300           IF STAT-TBL-STATUS(STAT-IX) = BK-STATUS
062400               ADD 1 TO STAT-TBL-COUNT(STAT-IX)
062500               MOVE 'Y' TO STAT-TBL-SEEN(STAT-IX)
062600           END-IF.
062700*        POSITION THE SUBSCRIPT FOR THE WALK BELOW.
062800*        SET, NOT MOVE - STAT-IX IS AN INDEX, NOT A DISPLAY FIELD.
062900           SET STAT-IX UP BY 1.
063000       MSE999.
063100           EXIT.
063200*    PRINT-ONE-STAT - ONE DISPLAY LINE PER ACCUMULATOR ENTRY THAT
063300*    WAS ACTUALLY OBSERVED THIS RUN - STAT-TBL-OBSERVED IS THE
063400*    88-LEVEL IN RRTSTLN TESTING STAT-TBL-SEEN = 'Y'.
063500       PRINT-ONE-STAT SECTION.
063600       POS010.
063700*        TEST THE CONDITION BEFORE ACTING ON IT.
063800           IF STAT-TBL-OBSERVED(STAT-IX)
063900               MOVE STAT-TBL-STATUS(STAT-IX) TO STAT-STATUS
064000               MOVE STAT-TBL-COUNT(STAT-IX) TO STAT-COUNT
064100               DISPLAY STAT-STATUS ': ' STAT-COUNT
064200           END-IF.
064300       POS999.
064400           EXIT.
064500*    PRODUCE-EXPORT-FILE - WRITE THE CSV HEADER LINE, THEN ONE
064600*    DATA LINE PER BOOKING ON FILE, IN BOOKING-ID ORDER.  THIS
064700*    SECTION IS SKIPPED ENTIRELY WHEN RRT-SKIP-EXPORT-SW IS ON -
064800*    SEE THE CALLING IF IN PREMIERE SECTION ABOVE.
064900       PRODUCE-EXPORT-FILE SECTION.
065000       EXF010.
065100*        OPEN THE FILE FOR THIS REPORT PASS.
065200           OPEN OUTPUT EXPORT-FILE.
065300*        TEST THE CONDITION BEFORE ACTING ON IT.
065400           IF WS-EXPORT-FILE-STATUS NOT = '00'
065500               MOVE 'EXF010 - OPEN EXPORT-FILE FAILED' TO
065600                   WS-FAIL-MSG
065700               MOVE WS-EXPORT-FILE-STATUS TO WS-FAIL-STATUS-DISP
065800               PERFORM ABEND-THIS-TASK THRU ATT999
065900           END-IF.
066000*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
066100           MOVE 'ID,User,Seats,Time,Status' TO EXPORT-LINE.
066200*        LAY DOWN A NEW RECORD ON THE LEDGER OR REPORT FILE.
066300           WRITE EXPORT-RECORD.
066400*        OPEN THE FILE FOR THIS REPORT PASS.
066500           OPEN INPUT BOOKINGS-FILE.
066600*        TEST THE CONDITION BEFORE ACTING ON IT.
066700           IF WS-BOOKINGS-FILE-STATUS NOT = '00'
066800               MOVE 'EXF010 - OPEN BOOKINGS-FILE FAILED' TO
066900                   WS-FAIL-MSG
067000               MOVE WS-BOOKINGS-FILE-STATUS TO WS-FAIL-STATUS-DISP
067100               PERFORM ABEND-THIS-TASK THRU ATT999
067200           END-IF.
067300*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
067400           MOVE 1 TO WS-BK-RPT-ID.
067500*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
067600           MOVE 'Y' TO WS-BK-MORE-SW.
067700*        HAND OFF TO THE PARAGRAPH THAT DOES THE REAL WORK.
067800           PERFORM WRITE-ONE-EXPORT-LINE THRU WEL999
067900               UNTIL WS-BK-MORE-SW = 'N'.
068000*        RELEASE THE FILE AT THE END OF THIS PASS.
068100           CLOSE BOOKINGS-FILE.
068200*        RELEASE THE FILE AT THE END OF THIS PASS.
068300           CLOSE EXPORT-FILE.
068400       EXF999.
068500           EXIT.
068600*    WRITE-ONE-EXPORT-LINE - ONE KEYED READ, ONE CALL TO
068700*    BUILD-EXPORT-LINE TO LAY OUT THE CSV FIELDS, ONE WRITE.
068800       WRITE-ONE-EXPORT-LINE SECTION.
068900       WEL010.
069000*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
069100           MOVE WS-BK-RPT-ID TO WS-BOOKING-RELATIVE-KEY.
069200*        ONE KEYED OR SEQUENTIAL READ AGAINST THE FILE.
069300           READ BOOKINGS-FILE
069400               INVALID KEY
069500                   MOVE 'N' TO WS-BK-MORE-SW
069600               NOT INVALID KEY
069700                   PERFORM BUILD-EXPORT-LINE THRU BEL999
069800                   WRITE EXPORT-RECORD
069900                   ADD 1 TO WS-BK-RPT-ID
070000           END-READ.
070100       WEL999.
070200           EXIT.
070300*    BUILD-EXPORT-LINE - ONE STRING STATEMENT LAYING THE FIVE
070400*    BOOKING FIELDS END TO END WITH COMMA DELIMITERS - NO
070500*    QUOTING OF EMBEDDED COMMAS, BECAUSE BK-USER-NAME IS ALREADY
070600*    RESTRICTED TO VALID-NAME-CHARS BY RRTBOOK'S OWN EDIT, WHICH
070700*    EXCLUDES THE COMMA CHARACTER.
070800       BUILD-EXPORT-LINE SECTION.
070900       BEL010.
071000*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
071100           MOVE SPACES TO EXPORT-LINE.
071200*        BUILD THE OUTPUT LINE FIELD BY FIELD.
071300           STRING BK-ID         DELIMITED BY SIZE
071400                  ','           DELIMITED BY SIZE
071500                  BK-USER-NAME  DELIMITED BY SIZE
071600                  ','           DELIMITED BY SIZE
071700                  BK-SEATS-BOOKED DELIMITED BY SIZE
071800                  ','           DELIMITED BY SIZE
071900                  BK-BOOKING-TIME DELIMITED BY SIZE
072000                  ','           DELIMITED BY SIZE
072100                  BK-STATUS     DELIMITED BY SIZE
072200               INTO EXPORT-LINE.
072300       BEL999.
072400           EXIT.
072500*    ABEND-THIS-TASK - SAME SHOP-STANDARD SHUTDOWN RRTINIT AND
072600*    RRTBOOK USE - DISPLAY THE REASON, SET A NONZERO RETURN CODE
072700*    FOR THE SCHEDULER TO NOTICE, AND STOP.
072800       ABEND-THIS-TASK SECTION.
072900       ATT010.
073000*        A JOB-LOG LINE FOR OPERATIONS TO READ LATER.
073100           DISPLAY WS-FAIL-INFO.
073200*        SET THE FIELD BEFORE THE NEXT TEST USES IT.
073300           MOVE 16 TO RETURN-CODE.
073400*        END THE RUN - NOTHING FOLLOWS THIS STATEMENT.
073500           STOP RUN.
073600       ATT999.
073700           EXIT.
